000010*****************************************************************
000020*                                                              *
000030*                   RRIF Withdrawal Planner                    *
000040*             Year-By-Year Simulation Driver                   *
000050*                                                              *
000060*****************************************************************
000070*
000080 identification          division.
000090*================================
000100*
000110 program-id.         RRSIMUL.
000120 author.             Vincent B Coen.
000130 installation.       Applewood Computers.
000140 date-written.       21/11/1983.
000150 date-compiled.
000160 security.           Copyright (C) 1983-2026, Vincent Bryan Coen.
000170                         Distributed under the GNU General Public
000180                         License.
000190                         See the file COPYING for details.
000200***
000210*   Remarks.            Reads one client scenario at a time from
000220*                       SCENARIO-FILE, runs it through
000230*Minimum-only
000240*                       and Top-up-to-OAS always, and Empty-by-
000250*                       target-age when the client gave us a
000260*target
000270*                       age, year by year across the planning
000280*                       horizon, writing a projection line per
000290*                       year and a summary line per strategy.
000300*                       RRREPRT reads what this leaves behind and
000310*                       turns it into the comparison report - the
000320*                       two are kept as separate steps the way the
000330*                       old month-end suite always ran calc then
000340*                       print as two JCL steps, never one.
000350***
000360*   Version.            See Prog-Name in WS.
000370***
000380*   Called Modules.     RRTAXCAL, RRWSTRAT.
000390***
000400*   Functions Used.     None.
000410***
000420*   Files used.         SCENARIO-FILE   - input, client scenarios.
000430*                       PROJECTION-FILE - output, yearly detail.
000440*                       SUMMARY-FILE    - output, per strategy.
000450***
000460*   Error messages used.
000470*                       RR001 Scenario province not supported -
000480*                             scenario skipped, no output written.
000490***
000500*Changes:
000510*21/11/1983 vbc - 1.0.00 Created as the annuity-quotation batch
000520*                      that used to run once a quarter for the
000530*                      Financial Planning desk - long retired.
000540*05/05/1990 vbc -    .01 Report step split off into its own run
000550*                      (now vacprint-style) so Planning could get
000560*                      partial output while long jobs were still
000570*                      printing.
000580*20/01/1999 vbc -    .02 Y2K - START-YEAR confirmed CCYY already
000590*                      on the intake form, no code change needed,
000600*                      note kept for the audit file.
000610*30/10/2025 rjt - 2.0.00 Complete rework for the Ontario RRIF
000620*                      withdrawal planner - RR011.  Old annuity
000630*                      quotation logic removed, three withdrawal
000640*                      strategies driven through RRTAXCAL and the
000650*                      new RRWSTRAT module added this release.
000660*12/11/2025 rjt -    .01 RR011 TFSA spending top-up (para ac040)
000670*                      added per the actuaries' spec.
000680*24/11/2025 mko -    .02 RR012 Non-'ON' province scenarios now
000690*                      rejected with RR001 rather than run through
000700*                      the Ontario tables regardless.
000710*09/03/2026 rjt -    .03 RR009 Final year Ontario
000720*tax-before-surtax
000730*                      now carried forward into the terminal tax
000740*                      estimate call (para ad010) instead of being
000750*                      left at zero.
000760*17/03/2026 daw -    .04 RR014 ab005 recoded with a guard-clause  RR014   
000770*                      GO TO on the province reject rather than
000780*                      carrying the whole scenario body inside an
000790*                      ELSE - one less indent level to trip over.
000800***
000810******************************************************************
000820*********
000830*Copyright Notice.
000840*****************
000850*
000860*This module is part of the Applewood Computers Retirement
000870*Planning
000880*subsystem and remains Copyright (c) Vincent B Coen, 1983-2026 and
000890*later.  It is free software on the same terms as the rest of the
000900*Applewood Computers Accounting System - GNU GPL v3 and later, for
000910*personal and in-house business use, not for resale or hire.  See
000920*the file COPYING distributed with this system for the full text.
000930******************************************************************
000940*********
000950*
000960 environment             division.
000970*================================
000980*
000990 configuration           section.
001000 special-names.
001010     C01                 is Top-Of-Form
001020     class Rr-Alpha-Province   is "A" thru "Z"
001030     UPSI-0              on   status is Rr-Debug-On
001040                         off  status is Rr-Debug-Off.
001050*
001060 input-output            section.
001070 file-control.
001080     select   Scenario-File   assign        "SCENARIO-FILE"
001090                         organization  line sequential
001100                         status        WS-Scenario-Status.
001110*
001120     select   Projection-File assign        "PROJECTION-FILE"
001130                         organization  line sequential
001140                         status        WS-Projection-Status.
001150*
001160     select   Summary-File    assign        "SUMMARY-FILE"
001170                         organization  line sequential
001180                         status        WS-Summary-Status.
001190*
001200 data                    division.
001210*================================
001220*
001230 file section.
001240*
001250 fd  Scenario-File.
001260 copy "wsrrscn.cob".
001270*
001280 fd  Projection-File.
001290 copy "wsrrprj.cob".
001300*
001310 fd  Summary-File.
001320 copy "wsrrsum.cob".
001330*
001340 working-storage         section.
001350*-----------------------
001360 77  Prog-Name               pic x(17) value "RRSIMUL (2.0.04)".
001370*
001380 copy "wsrrcall.cob".
001390 copy "wsrrfed.cob".
001400*
001410 01  WS-File-Status.
001420     03  WS-Scenario-Status         pic xx.
001430     03  WS-Projection-Status       pic xx.
001440     03  WS-Summary-Status          pic xx.
001450     03  filler                     pic x(2).
001460 01  WS-Status-Raw redefines WS-File-Status
001470                         pic x(8).
001480*
001490 01  WS-Switches.
001500     03  WS-Eof-Flag                pic x     value "N".
001510         88  Rr-End-Of-Scenarios              value high-value.
001520     03  WS-Strat-Active            pic x     occurs 3.
001530         88  Rr-Strategy-Runs                 value "Y".
001540     03  filler                     pic x(3).
001550*
001560 01  WS-Strategy-Table.
001570     03  filler                     pic x(20) value
001580     "MINIMUM-ONLY".
001590     03  filler                     pic x(20) value
001600     "TOP-UP-TO-OAS".
001610     03  filler                     pic x(20) value
001620     "EMPTY-BY-TARGET".
001630 01  WS-Strategy-Names redefines WS-Strategy-Table.
001640     03  WS-Strategy-Name           pic x(20) occurs 3.
001650*
001660 01  WS-Scenario-Data.
001670     03  WS-Sub                     pic 99    comp.
001680     03  WS-Year-Idx                pic 99    comp.
001690     03  WS-Effective-Retire-Age    pic 9(3).
001700     03  WS-Cur-Age                 pic 9(3).
001710     03  WS-Cur-Year                pic 9(4).
001720     03  WS-Rrif-Bal                pic 9(9)v99.
001730     03  WS-Tfsa-Bal                pic 9(9)v99.
001740     03  WS-Start-Rrif              pic 9(9)v99.
001750     03  WS-Rrif-Growth             pic s9(9)v99.
001760     03  WS-Tfsa-Growth             pic s9(9)v99.
001770     03  WS-Cpp-Counted             pic 9(7)v99.
001780     03  WS-Min-Withdrawal          pic 9(9)v99.
001790     03  WS-Withdrawal              pic 9(9)v99.
001800     03  WS-Adj-Spending            pic 9(9)v99.
001810     03  WS-Inflation-Factor        pic 9(7)v9999.
001820     03  WS-Shortfall               pic s9(9)v99.
001830     03  WS-Tfsa-Draw               pic 9(9)v99.
001840     03  filler                     pic x(6).
001850*
001860* Per-strategy accumulators, reset by ab010-Init-Strategy at the
001870* start of every strategy run.  Kept apart from WS-Scenario-Data
001880*so
001890* a change to one group never accidentally clobbers the other -
001900* same reasoning as wspyhis.cob keeping its own totals apart from
001910* the pay detail area.
001920*
001930 01  WS-Accumulators.
001940     03  WS-Total-Tax-Paid          pic 9(9)v99.
001950     03  WS-Years-Clawback          pic 99    comp.
001960     03  WS-Sum-Total-Income        pic 9(9)v99.
001970     03  WS-Final-Age               pic 9(3).
001980     03  WS-Final-Total-Taxable     pic 9(9)v99.
001990     03  WS-Final-Ont-Before-Surtax pic 9(9)v99.
002000     03  WS-Final-End-Rrif          pic 9(9)v99.
002010     03  WS-Terminal-Tax-Est        pic 9(9)v99.
002020     03  WS-Avg-Tax-Rate            pic 9(3)v9.
002030     03  filler                     pic x(5).
002040 01  WS-Accum-Table redefines WS-Accumulators
002050                         pic x(80).
002060*
002070 procedure division.
002080*===================
002090*
002100 aa000-Main-Line             section.
002110***********************************
002120     perform  aa010-Open-Files thru aa010-exit.
002130     perform  ab000-Read-Scenario thru ab000-exit.
002140     perform  ab005-Process-Scenarios thru ab005-exit
002150              until Rr-End-Of-Scenarios.
002160     perform  aa020-Close-Files thru aa020-exit.
002170     stop     run.
002180*
002190 aa000-Exit.  exit section.
002200*
002210 aa010-Open-Files            section.
002220***********************************
002230     move     zero to RR-Calling-Data-Raw.
002240     open     input  Scenario-File.
002250     open     output Projection-File.
002260     open     output Summary-File.
002270*
002280 aa010-Exit.  exit section.
002290*
002300 aa020-Close-Files           section.
002310***********************************
002320     close    Scenario-File.
002330     close    Projection-File.
002340     close    Summary-File.
002350*
002360 aa020-Exit.  exit section.
002370*
002380 ab000-Read-Scenario         section.
002390***********************************
002400     read     Scenario-File
002410         at end
002420              move     high-value to WS-Eof-Flag
002430     end-read.
002440*
002450 ab000-Exit.  exit section.
002460*
002470 ab005-Process-Scenarios     section.
002480***********************************
002490*RR012 - only ON is on the books yet, bail out on anything else
002500*before wasting a call into RRTAXCAL/RRWSTRAT on the wrong tables.
002510     if       Scn-Province not = "ON"
002520              display  "RR001 SCENARIO " Scn-Id
002530                       " PROVINCE NOT SUPPORTED - SKIPPED"
002540              go to    ab005-Next.                                RR014   
002550*
002560     perform  ab006-Determine-Retire-Age thru ab006-exit.
002570     move     "Y" to WS-Strat-Active (1).
002580     move     "Y" to WS-Strat-Active (2).
002590     if       Scn-Target-Deplete-Age > 0
002600              move     "Y" to WS-Strat-Active (3)
002610     else
002620              move     "N" to WS-Strat-Active (3)
002630     end-if.
002640     perform  ac000-Run-Strategy thru ac000-exit
002650              varying WS-Sub from 1 by 1 until WS-Sub > 3.
002660*
002670 ab005-Next.
002680     perform  ab000-Read-Scenario thru ab000-exit.
002690*
002700 ab005-Exit.  exit section.
002710*
002720 ab006-Determine-Retire-Age  section.
002730***********************************
002740*Effective retirement age - RETIRE-AGE if supplied, else AGE if
002750*already retired, else 999 (never retires - employment income
002760*counts for the whole horizon).
002770     if       Scn-Retire-Age > 0
002780              move     Scn-Retire-Age to WS-Effective-Retire-Age
002790     else
002800              if       Scn-Retire-Status = "R"
002810                       move     Scn-Age to
002820                       WS-Effective-Retire-Age
002830              else
002840                       move     999 to WS-Effective-Retire-Age
002850              end-if
002860     end-if.
002870*
002880 ab006-Exit.  exit section.
002890*
002900 ac000-Run-Strategy          section.
002910***********************************
002920     if       Rr-Strategy-Runs (WS-Sub)
002930              perform  ac005-Init-Strategy thru ac005-exit
002940              perform  ac010-Simulate-Year thru ac010-exit
002950                       varying WS-Year-Idx from 1 by 1
002960                       until WS-Year-Idx > Scn-Horizon-Years
002970              perform  ad000-Compute-Summary thru ad000-exit
002980              write    RR-Summary-Record
002990     end-if.
003000*
003010 ac000-Exit.  exit section.
003020*
003030 ac005-Init-Strategy         section.
003040***********************************
003050     move     Scn-Rrsp-Balance to WS-Rrif-Bal.
003060     move     Scn-Tfsa-Balance to WS-Tfsa-Bal.
003070     move     1.0000           to WS-Inflation-Factor.
003080     move     zero to WS-Total-Tax-Paid.
003090     move     zero to WS-Years-Clawback.
003100     move     zero to WS-Sum-Total-Income.
003110*
003120 ac005-Exit.  exit section.
003130*
003140 ac010-Simulate-Year         section.
003150***********************************
003160*One year of one strategy - SIMULATE steps 1-9.
003170*
003180*Step 1/9 - current age and year derive straight from the loop
003190*index, no running counters to drift out of step.
003200     compute  WS-Cur-Age  = Scn-Age + WS-Year-Idx - 1.
003210     compute  WS-Cur-Year = Scn-Start-Year + WS-Year-Idx - 1.
003220     move     WS-Rrif-Bal to WS-Start-Rrif.
003230*
003240*Step 2 - investment growth on the RRIF and the TFSA.
003250     compute  WS-Rrif-Growth rounded =
003260              WS-Rrif-Bal * Scn-Expect-Return-Pct / 100.
003270     add      WS-Rrif-Growth to WS-Rrif-Bal.
003280     compute  WS-Tfsa-Growth rounded =
003290              WS-Tfsa-Bal * Scn-Expect-Return-Pct / 100.
003300     add      WS-Tfsa-Growth to WS-Tfsa-Bal.
003310*
003320*Step 4 (minimum needed before Step 3's strategy call can use it)
003330*- mandated minimum on the post-growth balance.
003340     perform  ac015-Get-Minimum thru ac015-exit.
003350*
003360*Step 3 - target withdrawal via the strategy rule.
003370     perform  ac020-Get-Target thru ac020-exit.
003380*
003390*Step 4 (cont'd) - actual withdrawal, capped and floored.
003400     if       WS-Min-Withdrawal > RR-Cd-Withdrawal
003410              move     WS-Min-Withdrawal to WS-Withdrawal
003420     else
003430              move     RR-Cd-Withdrawal to WS-Withdrawal
003440     end-if.
003450     if       WS-Withdrawal > WS-Rrif-Bal
003460              move     WS-Rrif-Bal to WS-Withdrawal
003470     end-if.
003480     if       WS-Withdrawal < 0
003490              move     zero to WS-Withdrawal
003500     end-if.
003510*
003520*Step 5 - draw the withdrawal from the RRIF.
003530     subtract WS-Withdrawal from WS-Rrif-Bal.
003540*
003550*Step 6 - tax for the year.
003560     perform  ac030-Get-Tax thru ac030-exit.
003570*
003580*Step 7 - TFSA top-up against inflation-indexed spending.
003590     perform  ac040-Tfsa-Topup thru ac040-exit.
003600*
003610*Step 8 - write the yearly projection record.
003620     perform  ac050-Write-Projection thru ac050-exit.
003630*
003640*Step 9 (age/year) is implicit in WS-Year-Idx above; roll the
003650*inflation factor forward for next year's Step 7.
003660     compute  WS-Inflation-Factor rounded =
003670              WS-Inflation-Factor * (1 + (Scn-Inflation-Pct /
003680              100)).
003690*
003700 ac010-Exit.  exit section.
003710*
003720 ac015-Get-Minimum           section.
003730***********************************
003740     move     spaces to RR-Cd-Function.
003750     move     "M"    to RR-Cd-Function.
003760     move     WS-Cur-Age  to RR-Cd-Age.
003770     move     WS-Rrif-Bal to RR-Cd-Balance.
003780     call     "RRTAXCAL" using RR-Calling-Data.
003790     move     RR-Cd-Min-Withdrawal to WS-Min-Withdrawal.
003800*
003810 ac015-Exit.  exit section.
003820*
003830 ac020-Get-Target            section.
003840***********************************
003850     evaluate WS-Sub
003860         when 1 move "1" to RR-Cd-Strategy-Code
003870         when 2 move "2" to RR-Cd-Strategy-Code
003880         when 3 move "3" to RR-Cd-Strategy-Code
003890     end-evaluate.
003900     move     WS-Cur-Age               to RR-Cd-Age.
003910     move     WS-Effective-Retire-Age  to
003920     RR-Cd-Effective-Retire-Age.
003930     move     WS-Rrif-Bal              to RR-Cd-Balance.
003940     move     WS-Min-Withdrawal        to RR-Cd-Min-Withdrawal.
003950     move     Scn-Pension-Income       to RR-Cd-Pension.
003960     move     Scn-Cpp-Amount           to RR-Cd-Cpp-Amount.
003970     move     Scn-Cpp-Start-Age        to RR-Cd-Cpp-Start-Age.
003980     move     Scn-Oas-Amount           to RR-Cd-Oas-Amount.
003990     move     Scn-Oas-Start-Age        to RR-Cd-Oas-Start-Age.
004000     move     Scn-Employ-Income        to RR-Cd-Employ-Income.
004010     move     Scn-Other-Invest-Inc     to
004020     RR-Cd-Other-Invest-Income.
004030     move     Scn-Target-Deplete-Age   to
004040     RR-Cd-Target-Deplete-Age.
004050     move     Scn-Expect-Return-Pct    to RR-Cd-Return-Pct.
004060     call     "RRWSTRAT" using RR-Calling-Data.
004070*
004080 ac020-Exit.  exit section.
004090*
004100 ac030-Get-Tax               section.
004110***********************************
004120     move     "T" to RR-Cd-Function.
004130     move     WS-Cur-Age              to RR-Cd-Age.
004140     move     WS-Effective-Retire-Age to
004150     RR-Cd-Effective-Retire-Age.
004160     move     WS-Withdrawal           to RR-Cd-Withdrawal.
004170     move     Scn-Pension-Income      to RR-Cd-Pension.
004180     move     Scn-Cpp-Amount          to RR-Cd-Cpp-Amount.
004190     move     Scn-Cpp-Start-Age       to RR-Cd-Cpp-Start-Age.
004200     move     Scn-Oas-Amount          to RR-Cd-Oas-Amount.
004210     move     Scn-Oas-Start-Age       to RR-Cd-Oas-Start-Age.
004220     move     Scn-Employ-Income       to RR-Cd-Employ-Income.
004230     move     Scn-Other-Invest-Inc    to
004240     RR-Cd-Other-Invest-Income.
004250     move     zero                    to RR-Cd-Cpp-Contributions.
004260     call     "RRTAXCAL" using RR-Calling-Data.
004270*
004280     if       WS-Cur-Age >= Scn-Cpp-Start-Age
004290              move     Scn-Cpp-Amount to WS-Cpp-Counted
004300     else
004310              move     zero to WS-Cpp-Counted
004320     end-if.
004330*
004340     add      RR-Cd-Total-Tax to WS-Total-Tax-Paid.
004350     add      RR-Cd-Total-Taxable to WS-Sum-Total-Income.
004360     if       RR-Cd-Oas-Clawback > 0
004370              add      1 to WS-Years-Clawback
004380     end-if.
004390*
004400     move     WS-Cur-Age                  to WS-Final-Age.
004410     move     RR-Cd-Total-Taxable         to
004420     WS-Final-Total-Taxable.
004430     move     RR-Cd-Ont-Tax-Before-Surtax to
004440     WS-Final-Ont-Before-Surtax.
004450*
004460 ac030-Exit.  exit section.
004470*
004480 ac040-Tfsa-Topup            section.
004490***********************************
004500     compute  WS-Adj-Spending rounded =
004510              Scn-Desired-Spending * WS-Inflation-Factor.
004520     compute  WS-Shortfall = WS-Adj-Spending - RR-Cd-Net-Cash.
004530     if       WS-Shortfall > 0
004540              if       WS-Shortfall < WS-Tfsa-Bal
004550                       move     WS-Shortfall to WS-Tfsa-Draw
004560              else
004570                       move     WS-Tfsa-Bal to WS-Tfsa-Draw
004580              end-if
004590              subtract WS-Tfsa-Draw from WS-Tfsa-Bal
004600     end-if.
004610*
004620 ac040-Exit.  exit section.
004630*
004640 ac050-Write-Projection      section.
004650***********************************
004660     move     WS-Strategy-Name (WS-Sub) to Prj-Strategy.
004670     move     WS-Cur-Year               to Prj-Year.
004680     move     WS-Cur-Age                to Prj-Age.
004690     move     WS-Start-Rrif             to Prj-Start-Rrif.
004700     move     WS-Withdrawal             to Prj-Withdrawal.
004710     move     WS-Rrif-Growth            to Prj-Invest-Growth.
004720     move     WS-Min-Withdrawal         to Prj-Min-Withdrawal.
004730     move     Scn-Pension-Income        to Prj-Pension.
004740     move     WS-Cpp-Counted            to Prj-Cpp.
004750     move     RR-Cd-Oas-Net             to Prj-Oas-Net.
004760     move     RR-Cd-Oas-Clawback        to Prj-Oas-Clawback.
004770     move     Scn-Other-Invest-Inc      to Prj-Other-Taxable.
004780     move     RR-Cd-Total-Taxable       to Prj-Total-Taxable.
004790     move     RR-Cd-Federal-Tax         to Prj-Federal-Tax.
004800     move     RR-Cd-Provincial-Tax      to Prj-Provincial-Tax.
004810     move     RR-Cd-Total-Tax           to Prj-Total-Tax.
004820     move     RR-Cd-Net-Cash            to Prj-Net-Cash.
004830     move     WS-Rrif-Bal               to Prj-End-Rrif.
004840     move     WS-Tfsa-Bal               to Prj-Tfsa-Balance.
004850     write    RR-Projection-Record.
004860     move     WS-Rrif-Bal               to WS-Final-End-Rrif.
004870*
004880 ac050-Exit.  exit section.
004890*
004900 ad000-Compute-Summary       section.
004910***********************************
004920     perform  ad010-Terminal-Tax thru ad010-exit.
004930     perform  ad020-Avg-Tax-Rate thru ad020-exit.
004940*
004950     move     WS-Strategy-Name (WS-Sub) to Sum-Strategy.
004960     move     WS-Total-Tax-Paid        to Sum-Total-Tax-Paid.
004970     move     WS-Final-End-Rrif        to Sum-Terminal-Rrif.
004980     move     WS-Terminal-Tax-Est      to Sum-Terminal-Tax-Est.
004990     move     WS-Years-Clawback        to Sum-Years-Oas-Clawback.
005000     move     WS-Avg-Tax-Rate          to Sum-Avg-Tax-Rate-Pct.
005010*
005020 ad000-Exit.  exit section.
005030*
005040 ad010-Terminal-Tax          section.
005050***********************************
005060*Re-run TAXCALC for the final year to pick up the Federal and
005070*Ontario marginal rates (function 'X'), the Ontario one already
005080*carrying the surtax uplift per RR009 - see RRTAXCAL para ab050.
005090     move     "X" to RR-Cd-Function.
005100     move     WS-Final-Age                to RR-Cd-Age.
005110     move     WS-Final-Total-Taxable      to RR-Cd-Total-Taxable.
005120     move     WS-Final-Ont-Before-Surtax  to
005130     RR-Cd-Ont-Tax-Before-Surtax.
005140     call     "RRTAXCAL" using RR-Calling-Data.
005150*
005160     compute  WS-Terminal-Tax-Est rounded =
005170              WS-Final-End-Rrif *
005180              (RR-Cd-Fed-Marginal-Rate +
005190              RR-Cd-Ont-Marginal-Rate).
005200     if       WS-Terminal-Tax-Est < 0
005210              move     zero to WS-Terminal-Tax-Est
005220     end-if.
005230*
005240 ad010-Exit.  exit section.
005250*
005260 ad020-Avg-Tax-Rate          section.
005270***********************************
005280*Total taxable income already equals the reconstruction spelled
005290*out in the actuaries' spec (withdrawal + pension + CPP + gross
005300*OAS + employment + other), so WS-Sum-Total-Income accumulated in
005310*para ac030 straight off RR-Cd-Total-Taxable IS that
005320*reconstruction
005330*- no need to re-derive it a second time from the projection file.
005340     if       WS-Sum-Total-Income = 0
005350              move     zero to WS-Avg-Tax-Rate
005360     else
005370              compute  WS-Avg-Tax-Rate rounded =
005380                       WS-Total-Tax-Paid / WS-Sum-Total-Income *
005390                       100
005400     end-if.
005410*
005420 ad020-Exit.  exit section.
005430*
