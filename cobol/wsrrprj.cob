000010********************************************
000020*                                         *
000030* Record Definition For Yearly RRIF       *
000040*      Projection File                    *
000050*                                         *
000060*    Line sequential, fixed width fields, *
000070*    one record per strategy per year.    *
000080********************************************
000090* Record length 200 bytes (193 data + 7 filler).
000100*
000110*04/03/26 rjt - RR002 Created for RRIF withdrawal planner
000120*conversion.
000130*
000140 01  RR-Projection-Record.
000150     03  Prj-Strategy          pic x(20).
000160     03  Prj-Year              pic 9(4).
000170     03  Prj-Age               pic 9(3).
000180     03  Prj-Start-Rrif        pic 9(9)v99.
000190     03  Prj-Withdrawal        pic 9(9)v99.
000200     03  Prj-Invest-Growth     pic s9(9)v99.
000210     03  Prj-Min-Withdrawal    pic 9(9)v99.
000220     03  Prj-Pension           pic 9(7)v99.
000230     03  Prj-Cpp               pic 9(7)v99.
000240     03  Prj-Oas-Net           pic 9(7)v99.
000250     03  Prj-Oas-Clawback      pic 9(7)v99.
000260     03  Prj-Other-Taxable     pic 9(7)v99.
000270     03  Prj-Total-Taxable     pic 9(9)v99.
000280     03  Prj-Federal-Tax       pic 9(9)v99.
000290     03  Prj-Provincial-Tax    pic 9(9)v99.
000300*
000310* Closing group - the four figures that describe where the year
000320*  left things, kept adjacent purely for readability on a print   RR014   
000330*  of the raw record - RRREPRT moves each one out by its own name RR014   
000340*
000350     03  Prj-Closing-Group.
000360         05  Prj-Total-Tax     pic 9(9)v99.
000370         05  Prj-Net-Cash      pic s9(9)v99.
000380         05  Prj-End-Rrif      pic 9(9)v99.
000390         05  Prj-Tfsa-Balance  pic 9(9)v99.
000400     03  filler                pic x(7).
000410*
