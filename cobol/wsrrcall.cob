000010*****************************************************************
000020*                                                              *
000030*  RR-Calling-Data - the communication area RRSIMUL builds     *
000040*  and passes on every CALL to RRTAXCAL and RRWSTRAT.  Both    *
000050*  called modules COPY this into their LINKAGE SECTION so the  *
000060*  field list only has to be maintained in one place - same    *
000070*  idea as ACAS's own wscall.cob but carrying the RRIF         *
000080*  business fields instead of just menu control flags.         *
000090*                                                              *
000100*****************************************************************
000110*
000120*RR-Cd-Function drives RRTAXCAL:
000130*   'M' = compute minimum withdrawal only (Scn-Age/Balance in)
000140*   'T' = full single year tax calculation
000150*   'X' = terminal-year marginal rate lookup (used once per
000160*         strategy, at end of horizon, by RRSIMUL para ad010)
000170*
000180*RR-Cd-Strategy-Code drives RRWSTRAT:
000190*   '1' = Minimum-only   '2' = Top-up-to-OAS   '3' =
000200*Empty-by-target
000210*
000220*04/03/26 rjt - RR006 Created for RRIF withdrawal planner
000230*conversion.
000240*11/03/26 rjt - RR009 Added Ont-Tax-Before-Surtax so the terminal
000250*               tax uplift can be computed from the real final
000260*               year figure instead of coming out zero - see
000270*               DESIGN notes carried in RRSIMUL para ad010.
000280*
000290 01  RR-Calling-Data.
000300     03  RR-Cd-Function            pic x.
000310     03  RR-Cd-Strategy-Code       pic x.
000320     03  RR-Cd-Result-Code         pic 9.
000330*0 = ok, 9 = bad province etc
000340*
000350     03  RR-Cd-Input-Group.
000360         05  RR-Cd-Age                    pic 9(3).
000370         05  RR-Cd-Effective-Retire-Age   pic 9(3).
000380*999 = never retires
000390         05  RR-Cd-Balance                pic 9(9)v99.
000400         05  RR-Cd-Withdrawal             pic 9(9)v99.
000410         05  RR-Cd-Min-Withdrawal         pic 9(9)v99.
000420         05  RR-Cd-Pension                pic 9(7)v99.
000430         05  RR-Cd-Cpp-Amount             pic 9(7)v99.
000440         05  RR-Cd-Cpp-Start-Age          pic 9(3).
000450         05  RR-Cd-Oas-Amount             pic 9(7)v99.
000460         05  RR-Cd-Oas-Start-Age          pic 9(3).
000470         05  RR-Cd-Employ-Income          pic 9(7)v99.
000480         05  RR-Cd-Other-Invest-Income    pic 9(7)v99.
000490         05  RR-Cd-Cpp-Contributions      pic 9(7)v99.
000500*always 0 this batch
000510         05  RR-Cd-Target-Deplete-Age     pic 9(3).
000520*0 = none
000530         05  RR-Cd-Return-Pct             pic s9(2)v99.
000540*
000550     03  RR-Cd-Output-Group.
000560         05  RR-Cd-Oas-Net                pic 9(7)v99.
000570         05  RR-Cd-Oas-Clawback           pic 9(7)v99.
000580         05  RR-Cd-Total-Taxable          pic 9(9)v99.
000590         05  RR-Cd-Federal-Tax            pic 9(9)v99.
000600         05  RR-Cd-Provincial-Tax         pic 9(9)v99.
000610         05  RR-Cd-Total-Tax              pic 9(9)v99.
000620         05  RR-Cd-Net-Cash               pic s9(9)v99.
000630         05  RR-Cd-Ont-Tax-Before-Surtax  pic 9(9)v99.
000640         05  RR-Cd-Fed-Marginal-Rate      pic 9v9999.
000650         05  RR-Cd-Ont-Marginal-Rate      pic 9v9999.
000660     03  filler                           pic x(8).
000670*
000680* Flat byte view of the whole area - lets RRSIMUL zero the block
000690*  in one MOVE at the top of a run instead of naming every field,
000700*  the way wscall.cob's caller always INITIALIZEs WS-Calling-Data
000710*  before the first CALL of the day.
000720*
000730 01  RR-Calling-Data-Raw redefines RR-Calling-Data
000740                         pic x(211).
000750*
