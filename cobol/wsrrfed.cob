000010********************************************
000020*                                         *
000030* Record Definition For Federal Income    *
000040*      Tax Table (RRTAXCAL)               *
000050*                                         *
000060* Holds the bracket table, the non-       *
000070* refundable credit constants and the     *
000080* OAS recovery tax (clawback) constants   *
000090* used to compute Net Federal Tax.        *
000100*                                         *
000110*  Loaded at compile time - same filler / *
000120*  values-redefined-by-a-table trick as   *
000130*  wsrrmin.cob.  CRA reissues these       *
000140*  figures every fall for the next tax    *
000150*  year - see Changes below when updated. *
000160********************************************
000170* Table size 104 bytes, packed.
000180*
000190*Tax year 2025 rule set (same set applied to every simulated
000200*year per the actuaries' spec - later years fall back to it.  RR014
000210*
000220*04/03/26 rjt - RR004 Created for RRIF withdrawal planner
000230*conversion.
000240*
000250 01  RR-Federal-Tax-Values.
000260*
000270*  Lower bound     Upper bound      Rate (as a fraction)
000280     05  filler   pic 9(7)v99  comp-3  value 0.00.
000290     05  filler   pic 9(7)v99  comp-3  value 55867.00.
000300     05  filler   pic 9v9999   comp-3  value .1500.
000310*
000320     05  filler   pic 9(7)v99  comp-3  value 55867.00.
000330     05  filler   pic 9(7)v99  comp-3  value 111733.00.
000340     05  filler   pic 9v9999   comp-3  value .2050.
000350*
000360     05  filler   pic 9(7)v99  comp-3  value 111733.00.
000370     05  filler   pic 9(7)v99  comp-3  value 173205.00.
000380     05  filler   pic 9v9999   comp-3  value .2600.
000390*
000400     05  filler   pic 9(7)v99  comp-3  value 173205.00.
000410     05  filler   pic 9(7)v99  comp-3  value 246752.00.
000420     05  filler   pic 9v9999   comp-3  value .2900.
000430*
000440     05  filler   pic 9(7)v99  comp-3  value 246752.00.
000450     05  filler   pic 9(7)v99  comp-3  value 9999999.99.
000460*"max" sentinel - no upper bound
000470     05  filler   pic 9v9999   comp-3  value .3300.
000480*
000490*Non-refundable credit constants, all at the federal credit rate.
000500*
000510     05  filler   pic 9(7)v99  comp-3  value 15705.00.
000520*basic personal amount
000530     05  filler   pic 9(7)v99  comp-3  value 8790.00.
000540*age credit base
000550     05  filler   pic 9(7)v99  comp-3  value 44325.00.
000560*age credit income threshold
000570     05  filler   pic 9v9999   comp-3  value .1500.
000580*age credit reduction rate
000590     05  filler   pic 9(7)v99  comp-3  value 2000.00.
000600*pension credit max claim
000610     05  filler   pic 9(7)v99  comp-3  value 3867.50.
000620*CPP contribution credit base cap
000630     05  filler   pic 9v9999   comp-3  value .1500.
000640*credit rate
000650*
000660*OAS recovery tax (clawback).
000670*
000680     05  filler   pic 9(7)v99  comp-3  value 90997.00.
000690*clawback threshold
000700     05  filler   pic 9v9999   comp-3  value .1500.
000710*clawback rate
000720*
000730 01  RR-Federal-Tax-Table redefines RR-Federal-Tax-Values.
000740     03  RR-Fed-Bracket                    occurs 5.
000750         05  RR-Fed-Bracket-Lo     pic 9(7)v99  comp-3.
000760         05  RR-Fed-Bracket-Hi     pic 9(7)v99  comp-3.
000770         05  RR-Fed-Bracket-Rate   pic 9v9999   comp-3.
000780     03  RR-Fed-Bpa-Base            pic 9(7)v99  comp-3.
000790     03  RR-Fed-Age-Credit-Base     pic 9(7)v99  comp-3.
000800     03  RR-Fed-Age-Threshold       pic 9(7)v99  comp-3.
000810     03  RR-Fed-Age-Reduction-Rate  pic 9v9999   comp-3.
000820     03  RR-Fed-Pension-Max-Claim   pic 9(7)v99  comp-3.
000830     03  RR-Fed-Cpp-Credit-Cap      pic 9(7)v99  comp-3.
000840     03  RR-Fed-Credit-Rate         pic 9v9999   comp-3.
000850     03  RR-Fed-Oas-Threshold       pic 9(7)v99  comp-3.
000860     03  RR-Fed-Oas-Clawback-Rate   pic 9v9999   comp-3.
000870*
