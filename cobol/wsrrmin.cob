000010********************************************
000020*                                         *
000030* Record Definition For RRIF Minimum      *
000040*      Withdrawal Factor Table            *
000050*                                         *
000060* Table-Index = Age - 70, i.e. index 1    *
000070* holds the factor for age 71 and index   *
000080* 25 (last) holds the factor for age 95   *
000090* and over.  Ages below 71 are NOT held   *
000100* here - see RRTAXCAL para ab040 which    *
000110* computes 1/(90-age) for those directly. *
000120*                                         *
000130*  Loaded at compile time via the usual   *
000140*  filler/values-redefined-by-a-table     *
000150*  trick, not read from a file - CRA      *
000160*  only reissues these once in a while.   *
000170********************************************
000180* Table size 75 bytes (25 x 3) - packed, same as wsrrfed/wsrront.
000190*
000200*2025 CRA prescribed factors, tax year 2025 rule set.
000210*
000220*04/03/26 rjt - RR003 Created for RRIF withdrawal planner
000230*conversion.
000240*
000250 01  RR-Rrif-Minimum-Values.
000260     05  filler      pic 9v9999   comp-3  value .0528.
000270*age 71
000280     05  filler      pic 9v9999   comp-3  value .0540.
000290*age 72
000300     05  filler      pic 9v9999   comp-3  value .0553.
000310*age 73
000320     05  filler      pic 9v9999   comp-3  value .0567.
000330*age 74
000340     05  filler      pic 9v9999   comp-3  value .0582.
000350*age 75
000360     05  filler      pic 9v9999   comp-3  value .0598.
000370*age 76
000380     05  filler      pic 9v9999   comp-3  value .0617.
000390*age 77
000400     05  filler      pic 9v9999   comp-3  value .0636.
000410*age 78
000420     05  filler      pic 9v9999   comp-3  value .0658.
000430*age 79
000440     05  filler      pic 9v9999   comp-3  value .0682.
000450*age 80
000460     05  filler      pic 9v9999   comp-3  value .0708.
000470*age 81
000480     05  filler      pic 9v9999   comp-3  value .0738.
000490*age 82
000500     05  filler      pic 9v9999   comp-3  value .0771.
000510*age 83
000520     05  filler      pic 9v9999   comp-3  value .0808.
000530*age 84
000540     05  filler      pic 9v9999   comp-3  value .0851.
000550*age 85
000560     05  filler      pic 9v9999   comp-3  value .0899.
000570*age 86
000580     05  filler      pic 9v9999   comp-3  value .0955.
000590*age 87
000600     05  filler      pic 9v9999   comp-3  value .1021.
000610*age 88
000620     05  filler      pic 9v9999   comp-3  value .1099.
000630*age 89
000640     05  filler      pic 9v9999   comp-3  value .1192.
000650*age 90
000660     05  filler      pic 9v9999   comp-3  value .1306.
000670*age 91
000680     05  filler      pic 9v9999   comp-3  value .1449.
000690*age 92
000700     05  filler      pic 9v9999   comp-3  value .1634.
000710*age 93
000720     05  filler      pic 9v9999   comp-3  value .1879.
000730*age 94
000740     05  filler      pic 9v9999   comp-3  value .2000.
000750*age 95 and over
000760*
000770 01  RR-Rrif-Minimum-Table redefines RR-Rrif-Minimum-Values.
000780     03  RR-Min-Factor       pic 9v9999   comp-3  occurs 25.
000790*
