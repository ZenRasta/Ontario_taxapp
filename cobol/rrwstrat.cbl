000010*****************************************************************
000020*                                                              *
000030*             Withdrawal Strategy Selection                    *
000040*         Ontario / Federal - RRIF Withdrawal Planner          *
000050*                                                              *
000060*****************************************************************
000070*
000080 identification          division.
000090*================================
000100*
000110 program-id.         RRWSTRAT.
000120 author.             Vincent B Coen.
000130 installation.       Applewood Computers.
000140 date-written.       02/09/1985.
000150 date-compiled.
000160 security.           Copyright (C) 1985-2026, Vincent Bryan Coen.
000170                         Distributed under the GNU General Public
000180                         License.
000190                         See the file COPYING for details.
000200***
000210*   Remarks.            Works out how much comes out of the RRIF
000220*                       this year, before tax, for whichever of
000230*                       the three withdrawal strategies RRSIMUL is
000240*                       currently driving through the year loop.
000250*
000260*                       Called with RR-Cd-Strategy-Code set to:
000270*                         '1' - Minimum-only
000280*                         '2' - Top-up-to-OAS-threshold
000290*                         '3' - Empty-by-target-age
000300***
000310*   Version.            See Prog-Name in WS.
000320***
000330*   Called Modules.     None.
000340***
000350*   Functions Used.     None.
000360***
000370*   Files used.         None - called subprogram, no I/O of its
000380*own.
000390***
000400*   Error messages used.
000410*                       None - falls back to Minimum-only quietly
000420*                       when strategy 3's own preconditions fail,
000430*                       per the actuaries' spec (RR-Cd-Result-Code
000440*                       is left 0 either way, this is not an
000450*error).
000460***
000470*Changes:
000480*02/09/1985 vbc - 1.0.00 Created as the old drawdown-illustration
000490*                      "how much this year" routine for the
000500*annuity
000510*                      quotation side job.
000520*17/06/1991 vbc -    .01 Straight line fallback added for a zero
000530*                      growth-rate quotation - was blowing up on
000540*                      divide by zero.
000550*21/01/1999 vbc -    .02 Y2K - no date fields held here, nothing
000560*                      to change, note kept for the audit file.
000570*30/10/2025 rjt - 2.0.00 Reworked for the RRIF planner - replaced
000580*                      the annuity quotation formulas with the
000590*                      three withdrawal strategies from the
000600*                      actuaries' spec - RR008.
000610*09/11/2025 rjt -    .01 RR008 Added the OAS threshold buffer
000620*                      dollar (para ab020) after QA flagged
000630*                      withdrawals landing exactly on the
000640*                      clawback line.
000650*22/11/2025 daw -    .02 RR010 Empty-by-target-age now falls back
000660*                      to Minimum-only whenever years-to-target is
000670*                      zero or negative, matches the spec note on
000680*                      an already-past or current target age.
000690*17/03/2026 daw -    .03 RR014 ab020's zero-balance case now bail RR014   
000700*                      out with a guard-clause GO TO instead of
000710*                      carrying the whole OAS-room calculation
000720*                      inside an ELSE.
000730*24/03/2026 daw -    .04 RR014 wsrrfed copy card moved up into    RR014   
000740*                      WORKING-STORAGE from LINKAGE, where its
000750*                      VALUE clauses were never taking - QA caught
000760*                      ab020 handing out the whole balance instead
000770*                      of stopping at the OAS threshold because
000780*                      RR-Fed-Oas-Threshold was coming up zeros.
000790***
000800******************************************************************
000810*********
000820*Copyright Notice.
000830*****************
000840*
000850*This module is part of the Applewood Computers Retirement
000860*Planning
000870*subsystem and remains Copyright (c) Vincent B Coen, 1985-2026 and
000880*later.  It is free software on the same terms as the rest of the
000890*Applewood Computers Accounting System - GNU GPL v3 and later, for
000900*personal and in-house business use, not for resale or hire.  See
000910*the file COPYING distributed with this system for the full text.
000920******************************************************************
000930*********
000940*
000950 environment             division.
000960*================================
000970*
000980 configuration           section.
000990 special-names.
001000     C01                 is Top-Of-Form
001010     class Rr-Alpha-Strategy   is "1" thru "3"
001020     UPSI-0              on   status is Rr-Debug-On
001030                         off  status is Rr-Debug-Off.
001040*
001050 input-output            section.
001060 file-control.
001070*  (none - called subprogram, no files)
001080*
001090 data                    division.
001100*================================
001110*
001120 working-storage         section.
001130*-----------------------
001140 77  Prog-Name               pic x(17) value "RRWSTRAT (2.0.04)". RR014   
001150*
001160 01  WS-Data.
001170     03  WS-Years-To-Target         pic s9(3)      comp.
001180     03  WS-Fixed-Income            pic 9(7)v99.
001190     03  WS-Oas-Room                pic s9(9)v99.
001200     03  WS-Growth-Factor           pic 9v9999.
001210     03  WS-Annuity-Factor          pic 9(9)v9999.
001220     03  WS-Numerator               pic 9(9)v9999.
001230     03  WS-Denominator             pic 9(9)v9999.
001240     03  WS-Straight-Line           pic 9(9)v99.
001250     03  filler                     pic x(8).
001260*
001270* Signed work copy of the growth rate, and a redefinition that
001280* exposes the whole-percent digits on their own the way maps04
001290* keeps a date apart from its year - handy when tracing a bad
001300* rate through the debug UPSI switch.
001310*
001320 01  WS-Rate-Work                   pic s9(2)v99.
001330 01  WS-Rate-Whole  redefines WS-Rate-Work.
001340     03  WS-Rate-Sign               pic s9.
001350     03  WS-Rate-Digits             pic 99v99.
001360*
001370* Federal bracket/credit/OAS-clawback constant table - VALUE
001380* clauses only take hold in WORKING-STORAGE, so it lives here,
001390* same as the copy of it in RRTAXCAL and RRSIMUL, not down in
001400* LINKAGE where it would come up empty at every call - RR014.
001410 copy "wsrrfed.cob".                                              RR014   
001420*
001430 linkage                 section.
001440*-----------------------
001450 copy "wsrrcall.cob".
001460*
001470 procedure division using RR-Calling-Data.
001480*=========================================
001490*
001500 aa000-Select-Strategy       section.
001510***********************************
001520     move     zero to RR-Cd-Result-Code.
001530     evaluate RR-Cd-Strategy-Code
001540         when "1"
001550              perform  ab010-Minimum-Only  thru ab010-Exit
001560         when "2"
001570              perform  ab020-Topup-To-Oas  thru ab020-Exit
001580         when "3"
001590              perform  ab030-Empty-By-Target thru ab030-Exit
001600         when other
001610              move     9 to RR-Cd-Result-Code
001620     end-evaluate.
001630     goback.
001640*
001650 aa000-Exit.  exit section.
001660*
001670 ab010-Minimum-Only          section.
001680***********************************
001690*Strategy 1 - withdraw exactly the CRA prescribed minimum, no
001700*more.
001710     move     RR-Cd-Min-Withdrawal to RR-Cd-Withdrawal.
001720*
001730 ab010-Exit.  exit section.
001740*
001750 ab020-Topup-To-Oas          section.
001760***********************************
001770*Strategy 2 - fill the room between other taxable income (plus the
001780*CRA minimum, already being withdrawn regardless) and the OAS
001790*clawback threshold, less a one dollar buffer so a client never
001800*lands exactly on the clawback line - RR008.
001810     if       RR-Cd-Balance <= 0                                  RR014   
001820              move     zero to RR-Cd-Withdrawal
001830              go to    ab020-Exit.                                RR014   
001840*
001850     move     RR-Cd-Pension to WS-Fixed-Income.
001860     if       RR-Cd-Age >= RR-Cd-Cpp-Start-Age
001870              add      RR-Cd-Cpp-Amount to WS-Fixed-Income
001880     end-if.
001890     if       RR-Cd-Age >= RR-Cd-Oas-Start-Age
001900              add      RR-Cd-Oas-Amount to WS-Fixed-Income
001910     end-if.
001920     if       RR-Cd-Age < RR-Cd-Effective-Retire-Age
001930              add      RR-Cd-Employ-Income to WS-Fixed-Income
001940     end-if.
001950     add      RR-Cd-Other-Invest-Income to WS-Fixed-Income.
001960     add      RR-Cd-Min-Withdrawal to WS-Fixed-Income.
001970*
001980     if       WS-Fixed-Income < RR-Fed-Oas-Threshold
001990              compute  WS-Oas-Room rounded =
002000                       RR-Fed-Oas-Threshold - WS-Fixed-Income -
002010                       1.00
002020              if       WS-Oas-Room < 0
002030                       move     zero to WS-Oas-Room
002040              end-if
002050     else
002060              move     zero to WS-Oas-Room
002070     end-if.
002080     compute  RR-Cd-Withdrawal rounded =
002090              RR-Cd-Min-Withdrawal + WS-Oas-Room.
002100     if       RR-Cd-Withdrawal < RR-Cd-Min-Withdrawal
002110              move     RR-Cd-Min-Withdrawal to RR-Cd-Withdrawal
002120     end-if.
002130     if       RR-Cd-Withdrawal > RR-Cd-Balance
002140              move     RR-Cd-Balance to RR-Cd-Withdrawal
002150     end-if.
002160*
002170 ab020-Exit.  exit section.
002180*
002190 ab030-Empty-By-Target       section.
002200***********************************
002210*Strategy 3 - level annuity payment that runs the balance to zero
002220*by Scn-Target-Deplete-Age, using the scenario's own expected
002230*return.  Falls back quietly to Minimum-only (RR010) when there
002240*are no years left to spread the balance over, or the caller has
002250*no target age at all.
002260     compute  WS-Years-To-Target =
002270              RR-Cd-Target-Deplete-Age - RR-Cd-Age.
002280*
002290     if       RR-Cd-Target-Deplete-Age = 0 or
002300              WS-Years-To-Target <= 0
002310              perform  ab010-Minimum-Only thru ab010-Exit
002320     else
002330              move     RR-Cd-Return-Pct to WS-Rate-Work
002340              if       WS-Rate-Work <= 0
002350                       perform  ab032-Straight-Line thru
002360                       ab032-Exit
002370              else
002380                       perform  ab034-Annuity-Payment thru
002390                       ab034-Exit
002400              end-if
002410              if       RR-Cd-Withdrawal < RR-Cd-Min-Withdrawal
002420                       move     RR-Cd-Min-Withdrawal to
002430                       RR-Cd-Withdrawal
002440              end-if
002450              if       RR-Cd-Withdrawal > RR-Cd-Balance
002460                       move     RR-Cd-Balance to RR-Cd-Withdrawal
002470              end-if
002480     end-if.
002490*
002500 ab030-Exit.  exit section.
002510*
002520 ab032-Straight-Line         section.
002530***********************************
002540*Zero (or negative) expected return - split the balance evenly
002550*over the years remaining to the target age.
002560     compute  WS-Straight-Line rounded =
002570              RR-Cd-Balance / WS-Years-To-Target.
002580     move     WS-Straight-Line to RR-Cd-Withdrawal.
002590*
002600 ab032-Exit.  exit section.
002610*
002620 ab034-Annuity-Payment       section.
002630***********************************
002640*Level annuity payment formula:
002650*  pmt = bal * r * (1+r)^n / ((1+r)^n - 1)
002660*where r is the expected return and n is years-to-target.  The
002670*compounding is built up one year at a time (para ab036) rather
002680*than by any built in exponent function - this shop's compilers
002690*never carried FUNCTION ** reliably across all the old batch
002700*boxes, so the annuity tables were always hand cranked.
002710     compute  WS-Growth-Factor = 1 + (WS-Rate-Work / 100).
002720     move     1.0000 to WS-Annuity-Factor.
002730     perform  ab036-Compound-Step thru ab036-Exit
002740              WS-Years-To-Target times.
002750*
002760     compute  WS-Numerator =
002770              RR-Cd-Balance * WS-Rate-Work / 100 *
002780              WS-Annuity-Factor.
002790     compute  WS-Denominator = WS-Annuity-Factor - 1.
002800     if       WS-Denominator = 0
002810              perform  ab032-Straight-Line thru ab032-Exit
002820     else
002830              compute  RR-Cd-Withdrawal rounded =
002840                       WS-Numerator / WS-Denominator
002850     end-if.
002860*
002870 ab034-Exit.  exit section.
002880*
002890 ab036-Compound-Step         section.
002900***********************************
002910     compute  WS-Annuity-Factor rounded = WS-Annuity-Factor *
002920     WS-Growth-Factor.
002930*
002940 ab036-Exit.  exit section.
002950*
