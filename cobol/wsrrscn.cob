000010********************************************
000020*                                         *
000030* Record Definition For RRIF Client       *
000040*      Scenario File                      *
000050*                                         *
000060*    Line sequential, fixed width fields, *
000070*    one record per client scenario.      *
000080********************************************
000090* Record length 144 bytes (140 data + 4 filler).
000100*
000110*THESE FIELD DEFINITIONS COME STRAIGHT FROM THE INTAKE
000120* QUESTIONNAIRE - DO NOT REORDER WITHOUT TELLING INTAKE.
000130*
000140*04/03/26 rjt - RR001 Created for RRIF withdrawal planner
000150*conversion.
000160*
000170 01  RR-Scenario-Record.
000180     03  Scn-Id                pic x(8).
000190     03  Scn-Age               pic 9(3).
000200     03  Scn-Retire-Status     pic x.
000210*R = Retired, W = Working
000220     03  Scn-Retire-Age        pic 9(3).
000230*0 = not supplied
000240     03  Scn-Rrsp-Balance      pic 9(9)v99.
000250     03  Scn-Employ-Income     pic 9(7)v99.
000260     03  Scn-Pension-Income    pic 9(7)v99.
000270     03  Scn-Cpp-Start-Age     pic 9(3).
000280     03  Scn-Cpp-Amount        pic 9(7)v99.
000290     03  Scn-Oas-Start-Age     pic 9(3).
000300     03  Scn-Oas-Amount        pic 9(7)v99.
000310     03  Scn-Other-Invest-Inc  pic 9(7)v99.
000320     03  Scn-Has-Spouse        pic x.
000330*Y / N
000340     03  Scn-Spouse-Age        pic 9(3).
000350*0 if none
000360     03  Scn-Spouse-Rrsp-Bal   pic 9(9)v99.
000370*informational only
000380     03  Scn-Spouse-Other-Inc  pic 9(7)v99.
000390*informational only
000400     03  Scn-Desired-Spending  pic 9(7)v99.
000410     03  Scn-Tfsa-Balance      pic 9(9)v99.
000420     03  Scn-Horizon-Years     pic 9(2).
000430     03  Scn-Expect-Return-Pct pic s9(2)v99.
000440     03  Scn-Inflation-Pct     pic 9(2)v99.
000450     03  Scn-Target-Deplete-Age pic 9(3).
000460*0 = none
000470     03  Scn-Province          pic xx.
000480*only "ON" supported
000490     03  Scn-Start-Year        pic 9(4).
000500     03  filler                pic x(4).
000510*
