000010********************************************
000020*                                         *
000030* Record Definition For Ontario Income    *
000040*      Tax Table (RRTAXCAL)               *
000050*                                         *
000060* Holds the bracket table, the non-       *
000070* refundable credit constants and the     *
000080* Ontario surtax tiers used to compute    *
000090* Net Ontario Tax.  Only province ON is   *
000100* supported by this system - see para     *
000110* ab020 for the reject on any other code. *
000120*                                         *
000130*  Loaded at compile time - same filler / *
000140*  values-redefined-by-a-table trick as   *
000150*  wsrrmin.cob and wsrrfed.cob.           *
000160********************************************
000170* Table size 112 bytes, packed.
000180*
000190*Tax year 2025 rule set (same set applied to every simulated
000200*year per the actuaries' spec - later years fall back to it.  RR014
000210*
000220*04/03/26 rjt - RR005 Created for RRIF withdrawal planner
000230*conversion.
000240*
000250 01  RR-Ontario-Tax-Values.
000260*
000270*  Lower bound     Upper bound      Rate (as a fraction)
000280     05  filler   pic 9(7)v99  comp-3  value 0.00.
000290     05  filler   pic 9(7)v99  comp-3  value 51446.00.
000300     05  filler   pic 9v9999   comp-3  value .0505.
000310*
000320     05  filler   pic 9(7)v99  comp-3  value 51446.00.
000330     05  filler   pic 9(7)v99  comp-3  value 102894.00.
000340     05  filler   pic 9v9999   comp-3  value .0915.
000350*
000360     05  filler   pic 9(7)v99  comp-3  value 102894.00.
000370     05  filler   pic 9(7)v99  comp-3  value 150000.00.
000380     05  filler   pic 9v9999   comp-3  value .1116.
000390*
000400     05  filler   pic 9(7)v99  comp-3  value 150000.00.
000410     05  filler   pic 9(7)v99  comp-3  value 220000.00.
000420     05  filler   pic 9v9999   comp-3  value .1216.
000430*
000440     05  filler   pic 9(7)v99  comp-3  value 220000.00.
000450     05  filler   pic 9(7)v99  comp-3  value 9999999.99.
000460*"max" sentinel - no upper bound
000470     05  filler   pic 9v9999   comp-3  value .1316.
000480*
000490*Non-refundable credit constants, all at the Ontario credit rate.
000500*
000510     05  filler   pic 9(7)v99  comp-3  value 12399.00.
000520*basic personal amount
000530     05  filler   pic 9(7)v99  comp-3  value 5896.00.
000540*age credit base
000550     05  filler   pic 9(7)v99  comp-3  value 44325.00.
000560*age credit income threshold
000570     05  filler   pic 9v9999   comp-3  value .1500.
000580*age credit reduction rate
000590     05  filler   pic 9(7)v99  comp-3  value 1580.00.
000600*pension credit max claim
000610     05  filler   pic 9(7)v99  comp-3  value 3867.50.
000620*CPP contribution credit base cap
000630     05  filler   pic 9v9999   comp-3  value .0505.
000640*credit rate
000650*
000660*Ontario surtax - applied to provincial tax after credits.
000670*
000680     05  filler   pic 9(7)v99  comp-3  value 5315.00.
000690*tier 1 threshold
000700     05  filler   pic 9v9999   comp-3  value .2000.
000710*tier 1 rate
000720     05  filler   pic 9(7)v99  comp-3  value 6802.00.
000730*tier 2 threshold
000740     05  filler   pic 9v9999   comp-3  value .1600.
000750*tier 2 rate
000760*
000770 01  RR-Ontario-Tax-Table redefines RR-Ontario-Tax-Values.
000780     03  RR-Ont-Bracket                    occurs 5.
000790         05  RR-Ont-Bracket-Lo     pic 9(7)v99  comp-3.
000800         05  RR-Ont-Bracket-Hi     pic 9(7)v99  comp-3.
000810         05  RR-Ont-Bracket-Rate   pic 9v9999   comp-3.
000820     03  RR-Ont-Bpa-Base            pic 9(7)v99  comp-3.
000830     03  RR-Ont-Age-Credit-Base     pic 9(7)v99  comp-3.
000840     03  RR-Ont-Age-Threshold       pic 9(7)v99  comp-3.
000850     03  RR-Ont-Age-Reduction-Rate  pic 9v9999   comp-3.
000860     03  RR-Ont-Pension-Max-Claim   pic 9(7)v99  comp-3.
000870     03  RR-Ont-Cpp-Credit-Cap      pic 9(7)v99  comp-3.
000880     03  RR-Ont-Credit-Rate         pic 9v9999   comp-3.
000890     03  RR-Ont-Surtax-T1-Threshold pic 9(7)v99  comp-3.
000900     03  RR-Ont-Surtax-T1-Rate      pic 9v9999   comp-3.
000910     03  RR-Ont-Surtax-T2-Threshold pic 9(7)v99  comp-3.
000920     03  RR-Ont-Surtax-T2-Rate      pic 9v9999   comp-3.
000930*
