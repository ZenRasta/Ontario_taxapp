000010*****************************************************************
000020*                                                              *
000030*               Single Year Tax Calculation                    *
000040*         Ontario / Federal - RRIF Withdrawal Planner          *
000050*                                                              *
000060*****************************************************************
000070*
000080 identification          division.
000090*================================
000100*
000110 program-id.         RRTAXCAL.
000120 author.             Vincent B Coen.
000130 installation.       Applewood Computers.
000140 date-written.       14/03/1984.
000150 date-compiled.
000160 security.           Copyright (C) 1984-2026, Vincent Bryan Coen.
000170                         Distributed under the GNU General Public
000180                         License.
000190                         See the file COPYING for details.
000200***
000210*   Remarks.            Originally the bracket-and-credit engine
000220*                       shared by the old PAYE illustration job
000230*                       (long since retired) - taken back off the
000240*                       shelf in 2025 and repointed at Federal and
000250*                       Ontario personal income tax so RRSIMUL has
000260*                       somewhere to send a year's numbers.
000270*
000280*                       Called with RR-Cd-Function set to:
000290*                         'M' - minimum RRIF withdrawal only
000300*                         'T' - full single year tax calculation
000310*                         'X' - terminal year marginal rate lookup
000320***
000330*   Version.            See Prog-Name in WS.
000340***
000350*   Called Modules.     None.
000360***
000370*   Functions Used.     None.
000380***
000390*   Files used.         None - called subprogram, no I/O of its
000400*own.
000410***
000420*   Error messages used.
000430*                       None - RR-Cd-Result-Code 9 set on bad
000440*                       RR-Cd-Function, caller decides what to do.
000450***
000460*Changes:
000470*14/03/1984 vbc - 1.0.00 Created as the PAYE bracket engine for
000480*the
000490*                      old salary-illustration side job.
000500*02/11/1987 vbc -    .01 Age credit clawback formula corrected -
000510*                     was using gross pay, not net income.
000520*19/01/1999 vbc -    .02 Y2K - all year fields confirmed CCYY
000530*                     already, nothing to do bar this note for
000540*                     the audit file.
000550*08/09/2009 vbc -    .03 Migrated to Open Cobol v3, no logic
000560*change.
000570*30/10/2025 rjt - 2.0.00 Ripped out the PAYE/NI tables, replaced
000580*with
000590*                     Federal and Ontario brackets, credits,
000600*surtax
000610*                     and OAS clawback for the RRIF planner -
000620*RR004.
000630*09/11/2025 rjt -    .01 RR005 Added Ontario surtax (para ab018).
000640*21/11/2025 mko -    .02 RR006 Eligible pension for the pension
000650*                     credit now includes the RRIF withdrawal once
000660*                     age >= 65, per the actuaries' spec.
000670*04/03/2026 rjt -    .03 RR007 Added function 'M' (minimum
000680*                     withdrawal only) and 'X' (terminal marginal
000690*                     rate) so RRSIMUL need only CALL one module.
000700*11/03/2026 rjt -    .04 RR009 Ontario surtax uplift on the
000710*                     terminal marginal rate now driven from the
000720*                     real final-year tax-before-surtax passed in
000730*                     by RRSIMUL, not left to default to zero.
000740*17/03/2026 daw -    .05 RR014 ab030 recoded with the usual       RR014   
000750*                     no-clawback guard jump rather than a nested
000760*                     IF, matches the way ab030 is written in
000770*                     every other module on this system.
000780***
000790******************************************************************
000800*********
000810*Copyright Notice.
000820*****************
000830*
000840*This module is part of the Applewood Computers Retirement
000850*Planning
000860*subsystem and remains Copyright (c) Vincent B Coen, 1984-2026 and
000870*later.  It is free software on the same terms as the rest of the
000880*Applewood Computers Accounting System - GNU GPL v3 and later, for
000890*personal and in-house business use, not for resale or hire.  See
000900*the file COPYING distributed with this system for the full text.
000910******************************************************************
000920*********
000930*
000940 environment             division.
000950*================================
000960*
000970 configuration           section.
000980 special-names.
000990     C01                 is Top-Of-Form
001000     class Rr-Alpha-Province   is "A" thru "Z"
001010     UPSI-0              on   status is Rr-Debug-On
001020                         off  status is Rr-Debug-Off.
001030*
001040 input-output            section.
001050 file-control.
001060*  (none - called subprogram, no files)
001070*
001080 data                    division.
001090*================================
001100*
001110 file section.
001120*
001130 working-storage         section.
001140*-----------------------
001150 77  Prog-Name               pic x(17) value "RRTAXCAL (2.0.05)".
001160*
001170 copy "wsrrmin.cob".
001180 copy "wsrrfed.cob".
001190 copy "wsrront.cob".
001200*
001210 01  WS-Data.
001220     03  WS-Sub                     pic 99         comp.
001230     03  WS-Age-Index               pic 99         comp.
001240     03  WS-Employ-Counted          pic 9(7)v99.
001250     03  WS-Cpp-Counted             pic 9(7)v99.
001260     03  WS-Oas-Gross               pic 9(7)v99.
001270     03  WS-Eligible-Pension        pic 9(7)v99.
001280     03  WS-Net-Income              pic s9(9)v99.
001290     03  WS-Net-Income-Uns  redefines WS-Net-Income
001300                         pic 9(9)v99.
001310     03  WS-Age-Excess              pic 9(9)v99.
001320     03  WS-Age-Credit-Base         pic 9(7)v99.
001330     03  WS-Pension-Credit-Base     pic 9(7)v99.
001340     03  WS-Cpp-Credit-Base         pic 9(7)v99.
001350     03  WS-Tax-Before-Surtax       pic 9(9)v99.
001360     03  WS-Surtax                  pic 9(9)v9999.
001370     03  WS-Min-Factor              pic 9v9999.
001380     03  filler                     pic x(9).
001390*
001400* Generic bracket-tax work area - ab012/ab022 load one of the two
001410* jurisdiction tables into here immediately before ab015 walks it.
001420* Saves keeping two near-identical copies of the marginal-tax loop
001430* the way the old LWT/SWT/Cal-State tables did (see wspylwt.cob's
001440* own remark on that - never fixed there, fixed here).
001450*
001460 01  WS-Bracket-Work.
001470     03  WS-Br-Entry                        occurs 5.
001480         05  WS-Br-Lo                pic 9(7)v99.
001490         05  WS-Br-Hi                pic 9(7)v99.
001500         05  WS-Br-Rate              pic 9v9999.
001510 01  WS-Br-Entry-Raw redefines WS-Bracket-Work
001520                         pic x(115).
001530 77  WS-Br-Income                    pic 9(9)v99.
001540 77  WS-Br-Capped                    pic 9(9)v99.
001550 77  WS-Br-Result                    pic 9(9)v9999.
001560*
001570* Generic credit work area - ab010/ab020 load the jurisdiction's
001580* own constants into here before calling ab017.
001590*
001600 01  WS-Credit-Work.
001610     03  WS-Cr-Bpa                   pic 9(7)v99.
001620     03  WS-Cr-Age-Base              pic 9(7)v99.
001630     03  WS-Cr-Age-Threshold         pic 9(7)v99.
001640     03  WS-Cr-Age-Reduction         pic 9v9999.
001650     03  WS-Cr-Pension-Max           pic 9(7)v99.
001660     03  WS-Cr-Cpp-Cap               pic 9(7)v99.
001670     03  WS-Cr-Rate                  pic 9v9999.
001680     03  filler                     pic x(5).                     RR014   
001690 77  WS-Credit-Result                pic 9(9)v9999.
001700*
001710 linkage                 section.
001720*-----------------------
001730 copy "wsrrcall.cob".
001740*
001750 procedure division using RR-Calling-Data.
001760*=========================================
001770*
001780 aa000-Main                  section.
001790***********************************
001800     move     zero to RR-Cd-Result-Code.
001810     evaluate RR-Cd-Function
001820         when "M"
001830              perform  ab040-Rrif-Minimum thru ab040-Exit
001840         when "T"
001850              perform  ab000-Compute-Tax  thru ab000-Exit
001860         when "X"
001870              perform  ab050-Terminal-Marginal thru ab050-Exit
001880         when other
001890              move     9 to RR-Cd-Result-Code
001900     end-evaluate.
001910     goback.
001920*
001930 aa000-Exit.  exit section.
001940*
001950 ab000-Compute-Tax           section.
001960***********************************
001970*Single year Federal + Ontario tax calculation - TAXCALC steps
001980*1-7.
001990*
002000*Step 1 - employment income only while still below effective
002010*         retirement age (RRSIMUL works that age out once per
002020*         scenario and hands it down unchanged every call).
002030     if       RR-Cd-Age < RR-Cd-Effective-Retire-Age
002040              move     RR-Cd-Employ-Income to WS-Employ-Counted
002050     else
002060              move     zero to WS-Employ-Counted
002070     end-if.
002080*
002090*Step 2 - CPP / OAS only once the client has started drawing them.
002100     if       RR-Cd-Age >= RR-Cd-Cpp-Start-Age
002110              move     RR-Cd-Cpp-Amount to WS-Cpp-Counted
002120     else
002130              move     zero to WS-Cpp-Counted
002140     end-if.
002150     if       RR-Cd-Age >= RR-Cd-Oas-Start-Age
002160              move     RR-Cd-Oas-Amount to WS-Oas-Gross
002170     else
002180              move     zero to WS-Oas-Gross
002190     end-if.
002200*
002210*Step 3 - total/taxable income (the two are the same in this
002220*batch).
002230     compute  RR-Cd-Total-Taxable rounded =
002240              RR-Cd-Withdrawal + RR-Cd-Pension + WS-Cpp-Counted +
002250              WS-Oas-Gross + WS-Employ-Counted +
002260              RR-Cd-Other-Invest-Income.
002270     move     RR-Cd-Total-Taxable to WS-Net-Income-Uns.
002280*
002290*Step 4 - OAS clawback.
002300     perform  ab030-Oas-Clawback thru ab030-Exit.
002310*
002320*Step 5 - eligible pension income for the pension credit.
002330     move     RR-Cd-Pension to WS-Eligible-Pension.
002340     if       RR-Cd-Age >= 65
002350              add      RR-Cd-Withdrawal to WS-Eligible-Pension
002360     end-if.
002370*
002380*Step 6 - Federal and Ontario tax.
002390     perform  ab010-Federal-Tax thru ab010-Exit.
002400     perform  ab020-Ontario-Tax thru ab020-Exit.
002410*
002420*Step 7 - totals and net cash.
002430     add      RR-Cd-Federal-Tax RR-Cd-Provincial-Tax
002440                         giving RR-Cd-Total-Tax.
002450     compute  RR-Cd-Net-Cash rounded =
002460              RR-Cd-Total-Taxable - RR-Cd-Total-Tax -
002470              RR-Cd-Oas-Clawback.
002480*
002490 ab000-Exit.  exit section.
002500*
002510 ab010-Federal-Tax           section.
002520***********************************
002530     move     RR-Cd-Total-Taxable to WS-Br-Income.
002540     perform  ab012-Load-Fed-Bracket thru ab012-Exit
002550              varying WS-Sub from 1 by 1 until WS-Sub > 5.
002560     perform  ab015-Bracket-Tax thru ab015-Exit.
002570*
002580     move     RR-Fed-Bpa-Base           to WS-Cr-Bpa.
002590     move     RR-Fed-Age-Credit-Base    to WS-Cr-Age-Base.
002600     move     RR-Fed-Age-Threshold      to WS-Cr-Age-Threshold.
002610     move     RR-Fed-Age-Reduction-Rate to WS-Cr-Age-Reduction.
002620     move     RR-Fed-Pension-Max-Claim  to WS-Cr-Pension-Max.
002630     move     RR-Fed-Cpp-Credit-Cap     to WS-Cr-Cpp-Cap.
002640     move     RR-Fed-Credit-Rate        to WS-Cr-Rate.
002650     perform  ab017-Credit-Value thru ab017-Exit.
002660*
002670     compute  RR-Cd-Federal-Tax rounded = WS-Br-Result -
002680     WS-Credit-Result.
002690     if       RR-Cd-Federal-Tax < 0
002700              move     zero to RR-Cd-Federal-Tax
002710     end-if.
002720*
002730 ab010-Exit.  exit section.
002740*
002750 ab012-Load-Fed-Bracket      section.
002760***********************************
002770     move     RR-Fed-Bracket-Lo   (WS-Sub) to WS-Br-Lo
002780     (WS-Sub).
002790     move     RR-Fed-Bracket-Hi   (WS-Sub) to WS-Br-Hi
002800     (WS-Sub).
002810     move     RR-Fed-Bracket-Rate (WS-Sub) to WS-Br-Rate
002820     (WS-Sub).
002830*
002840 ab012-Exit.  exit section.
002850*
002860 ab015-Bracket-Tax           section.
002870***********************************
002880*Generic bracketed-marginal-tax loop over WS-Br-Entry, whichever
002890*jurisdiction's table ab012/ab022 loaded in beforehand.  Left
002900*unrounded at 4 decimals until the caller combines it with the
002910*credit value in one final ROUNDED compute.
002920     move     zero to WS-Br-Result.
002930     if       WS-Br-Income > zero
002940              perform  ab016-Bracket-Tax-Step thru ab016-Exit
002950                       varying WS-Sub from 1 by 1 until WS-Sub >
002960                       5
002970     end-if.
002980*
002990 ab015-Exit.  exit section.
003000*
003010 ab016-Bracket-Tax-Step      section.
003020***********************************
003030     if       WS-Br-Income > WS-Br-Lo (WS-Sub)
003040              if       WS-Br-Income < WS-Br-Hi (WS-Sub)
003050                       move     WS-Br-Income to WS-Br-Capped
003060              else
003070                       move     WS-Br-Hi (WS-Sub) to WS-Br-Capped
003080              end-if
003090              compute  WS-Br-Result = WS-Br-Result +
003100                       (WS-Br-Capped - WS-Br-Lo (WS-Sub)) *
003110                        WS-Br-Rate (WS-Sub)
003120     end-if.
003130*
003140 ab016-Exit.  exit section.
003150*
003160 ab017-Credit-Value          section.
003170***********************************
003180*Generic non-refundable-credit value over WS-Credit-Work,
003190*whichever
003200*jurisdiction's constants ab010/ab020 loaded in beforehand.
003210     compute  WS-Age-Excess = WS-Net-Income-Uns -
003220     WS-Cr-Age-Threshold.
003230     if       WS-Age-Excess < 0
003240              move     zero to WS-Age-Excess
003250     end-if.
003260     if       RR-Cd-Age >= 65
003270              compute  WS-Age-Credit-Base rounded =
003280                       WS-Cr-Age-Base - (WS-Cr-Age-Reduction *
003290                       WS-Age-Excess)
003300              if       WS-Age-Credit-Base < 0
003310                       move     zero to WS-Age-Credit-Base
003320              end-if
003330     else
003340              move     zero to WS-Age-Credit-Base
003350     end-if.
003360*
003370     if       WS-Eligible-Pension > 0
003380              if       WS-Eligible-Pension < WS-Cr-Pension-Max
003390                       move     WS-Eligible-Pension to
003400                       WS-Pension-Credit-Base
003410              else
003420                       move     WS-Cr-Pension-Max to
003430                       WS-Pension-Credit-Base
003440              end-if
003450     else
003460              move     zero to WS-Pension-Credit-Base
003470     end-if.
003480*
003490     if       RR-Cd-Cpp-Contributions > 0
003500              if       RR-Cd-Cpp-Contributions < WS-Cr-Cpp-Cap
003510                       move     RR-Cd-Cpp-Contributions to
003520                       WS-Cpp-Credit-Base
003530              else
003540                       move     WS-Cr-Cpp-Cap to
003550                       WS-Cpp-Credit-Base
003560              end-if
003570     else
003580              move     zero to WS-Cpp-Credit-Base
003590     end-if.
003600*
003610     compute  WS-Credit-Result =
003620              (WS-Cr-Bpa + WS-Age-Credit-Base +
003630              WS-Pension-Credit-Base +
003640               WS-Cpp-Credit-Base) * WS-Cr-Rate.
003650*
003660 ab017-Exit.  exit section.
003670*
003680 ab018-Surtax                section.
003690***********************************
003700     move     zero to WS-Surtax.
003710     if       WS-Tax-Before-Surtax > RR-Ont-Surtax-T1-Threshold
003720              compute  WS-Surtax = WS-Surtax +
003730                       (WS-Tax-Before-Surtax -
003740                       RR-Ont-Surtax-T1-Threshold) *
003750                        RR-Ont-Surtax-T1-Rate
003760     end-if.
003770     if       WS-Tax-Before-Surtax > RR-Ont-Surtax-T2-Threshold
003780              compute  WS-Surtax = WS-Surtax +
003790                       (WS-Tax-Before-Surtax -
003800                       RR-Ont-Surtax-T2-Threshold) *
003810                        RR-Ont-Surtax-T2-Rate
003820     end-if.
003830*
003840 ab018-Exit.  exit section.
003850*
003860 ab020-Ontario-Tax           section.
003870***********************************
003880     move     RR-Cd-Total-Taxable to WS-Br-Income.
003890     perform  ab022-Load-Ont-Bracket thru ab022-Exit
003900              varying WS-Sub from 1 by 1 until WS-Sub > 5.
003910     perform  ab015-Bracket-Tax thru ab015-Exit.
003920*
003930     move     RR-Ont-Bpa-Base           to WS-Cr-Bpa.
003940     move     RR-Ont-Age-Credit-Base    to WS-Cr-Age-Base.
003950     move     RR-Ont-Age-Threshold      to WS-Cr-Age-Threshold.
003960     move     RR-Ont-Age-Reduction-Rate to WS-Cr-Age-Reduction.
003970     move     RR-Ont-Pension-Max-Claim  to WS-Cr-Pension-Max.
003980     move     RR-Ont-Cpp-Credit-Cap     to WS-Cr-Cpp-Cap.
003990     move     RR-Ont-Credit-Rate        to WS-Cr-Rate.
004000     perform  ab017-Credit-Value thru ab017-Exit.
004010*
004020     compute  WS-Tax-Before-Surtax rounded = WS-Br-Result -
004030     WS-Credit-Result.
004040     if       WS-Tax-Before-Surtax < 0
004050              move     zero to WS-Tax-Before-Surtax
004060     end-if.
004070     move     WS-Tax-Before-Surtax to
004080     RR-Cd-Ont-Tax-Before-Surtax.
004090*
004100     perform  ab018-Surtax thru ab018-Exit.
004110     compute  RR-Cd-Provincial-Tax rounded =
004120              WS-Tax-Before-Surtax + WS-Surtax.
004130*
004140 ab020-Exit.  exit section.
004150*
004160 ab022-Load-Ont-Bracket      section.
004170***********************************
004180     move     RR-Ont-Bracket-Lo   (WS-Sub) to WS-Br-Lo
004190     (WS-Sub).
004200     move     RR-Ont-Bracket-Hi   (WS-Sub) to WS-Br-Hi
004210     (WS-Sub).
004220     move     RR-Ont-Bracket-Rate (WS-Sub) to WS-Br-Rate
004230     (WS-Sub).
004240*
004250 ab022-Exit.  exit section.
004260*
004270 ab030-Oas-Clawback          section.
004280***********************************
004290*No OAS this year, or income hasn't reached the threshold -
004300*nothing
004310*to claw back, skip straight to the net figure.
004320     move     zero to RR-Cd-Oas-Clawback.
004330     if       WS-Oas-Gross = 0
004340              go to    ab030-Net.                                 RR014   
004350     if       WS-Net-Income-Uns not > RR-Fed-Oas-Threshold
004360              go to    ab030-Net.                                 RR014   
004370     compute  RR-Cd-Oas-Clawback rounded =
004380              (WS-Net-Income-Uns - RR-Fed-Oas-Threshold) *
004390               RR-Fed-Oas-Clawback-Rate.
004400     if       RR-Cd-Oas-Clawback > WS-Oas-Gross
004410              move     WS-Oas-Gross to RR-Cd-Oas-Clawback
004420     end-if.
004430*
004440 ab030-Net.
004450     compute  RR-Cd-Oas-Net = WS-Oas-Gross - RR-Cd-Oas-Clawback.
004460*
004470 ab030-Exit.  exit section.
004480*
004490 ab040-Rrif-Minimum          section.
004500***********************************
004510*RRIF minimum factor: age < 71 -> 1/(90-age), floored at age 90 to
004520*1.0; 71..94 from RR-Min-Factor; 95 and over -> .2000 flat.
004530     if       RR-Cd-Age < 71
004540              if       RR-Cd-Age >= 90
004550                       move     1.0 to WS-Min-Factor
004560              else
004570                       compute  WS-Min-Factor rounded =
004580                         1 / (90 - RR-Cd-Age)
004590              end-if
004600     else
004610              if       RR-Cd-Age >= 95
004620                       move     .2000 to WS-Min-Factor
004630              else
004640                       compute  WS-Age-Index = RR-Cd-Age - 70
004650                       move     RR-Min-Factor (WS-Age-Index) to
004660                       WS-Min-Factor
004670              end-if
004680     end-if.
004690*
004700     if       RR-Cd-Balance <= 0
004710              move     zero to RR-Cd-Min-Withdrawal
004720     else
004730              compute  RR-Cd-Min-Withdrawal rounded =
004740                       RR-Cd-Balance * WS-Min-Factor
004750              if       RR-Cd-Min-Withdrawal > RR-Cd-Balance
004760                       move     RR-Cd-Balance to
004770                       RR-Cd-Min-Withdrawal
004780              end-if
004790     end-if.
004800*
004810 ab040-Exit.  exit section.
004820*
004830 ab050-Terminal-Marginal     section.
004840***********************************
004850*Marginal rate = rate of the highest bracket whose lower bound is
004860*below the income, for both Federal and Ontario, then the Ontario
004870*surtax uplift on the RATE - per RR009, driven by the actual final
004880*year Ontario tax-before-surtax RRSIMUL passed in, not left at
004890*zero.
004900     move     RR-Cd-Total-Taxable to WS-Br-Income.
004910     move     zero to RR-Cd-Fed-Marginal-Rate.
004920     perform  ab051-Fed-Marginal-Step thru ab051-Exit
004930              varying WS-Sub from 1 by 1 until WS-Sub > 5.
004940     move     zero to RR-Cd-Ont-Marginal-Rate.
004950     perform  ab052-Ont-Marginal-Step thru ab052-Exit
004960              varying WS-Sub from 1 by 1 until WS-Sub > 5.
004970*
004980     if       RR-Cd-Ont-Tax-Before-Surtax >
004990     RR-Ont-Surtax-T2-Threshold
005000              compute  RR-Cd-Ont-Marginal-Rate rounded =
005010                       RR-Cd-Ont-Marginal-Rate +
005020                       (RR-Cd-Ont-Marginal-Rate *
005030                        (RR-Ont-Surtax-T1-Rate +
005040                        RR-Ont-Surtax-T2-Rate))
005050     else
005060              if       RR-Cd-Ont-Tax-Before-Surtax >
005070              RR-Ont-Surtax-T1-Threshold
005080                       compute  RR-Cd-Ont-Marginal-Rate rounded =
005090                         RR-Cd-Ont-Marginal-Rate +
005100                         (RR-Cd-Ont-Marginal-Rate *
005110                         RR-Ont-Surtax-T1-Rate)
005120              end-if
005130     end-if.
005140*
005150 ab050-Exit.  exit section.
005160*
005170 ab051-Fed-Marginal-Step     section.
005180***********************************
005190     if       WS-Br-Income > RR-Fed-Bracket-Lo (WS-Sub)
005200              move     RR-Fed-Bracket-Rate (WS-Sub) to
005210                       RR-Cd-Fed-Marginal-Rate
005220     end-if.
005230*
005240 ab051-Exit.  exit section.
005250*
005260 ab052-Ont-Marginal-Step     section.
005270***********************************
005280     if       WS-Br-Income > RR-Ont-Bracket-Lo (WS-Sub)
005290              move     RR-Ont-Bracket-Rate (WS-Sub) to
005300                       RR-Cd-Ont-Marginal-Rate
005310     end-if.
005320*
005330 ab052-Exit.  exit section.
005340*
