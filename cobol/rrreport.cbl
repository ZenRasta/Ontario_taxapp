000010*****************************************************************
000020*                                                              *
000030*                 RRIF Withdrawal Planner                      *
000040*             Strategy Comparison Print Report                 *
000050*                                                              *
000060*****************************************************************
000070*
000080 identification          division.
000090*================================
000100*
000110 program-id.         RRREPRT.
000120 author.             Vincent B Coen.
000130 installation.       Applewood Computers.
000140 date-written.       09/06/1986.
000150 date-compiled.
000160 security.           Copyright (C) 1986-2026, Vincent Bryan Coen.
000170                         Distributed under the GNU General Public
000180                         License.
000190                         See the file COPYING for details.
000200***
000210*   Remarks.            Second step of the RRIF planner run -
000220*reads
000230*                       back SCENARIO-FILE alongside the
000240*PROJECTION-
000250*                       FILE and SUMMARY-FILE that RRSIMUL left
000260*                       behind (all three still in the same
000270*                       scenario/strategy/year order RRSIMUL wrote
000280*                       them in - no key fields needed, straight
000290*                       matched sequential reads) and lays out the
000300*                       132 column comparison print image.
000310***
000320*   Version.            See Prog-Name in WS.
000330***
000340*   Called Modules.     None.
000350***
000360*   Functions Used.     None.
000370***
000380*   Files used.         SCENARIO-FILE   - input, for the header
000390*                                         block (province,
000400*horizon,
000410*                                         return%, inflation% are
000420*                                         not carried on the
000430*                                         projection/summary
000440*                                         records - RR013).
000450*                       PROJECTION-FILE - input, yearly detail.
000460*                       SUMMARY-FILE    - input, per strategy.
000470*                       REPORT-FILE     - output, print image.
000480***
000490*   Error messages used.
000500*                       None.
000510***
000520*Changes:
000530*09/06/1986 vbc - 1.0.00 Created as the old Financial Planning
000540*desk
000550*                      print step for the (long retired) annuity
000560*                      quotation batch - split off from the calc
000570*                      step so partial runs could still be seen.
000580*14/02/1997 vbc -    .01 132 column carriage control switched from
000590*                      ANSI channel 1 to plain top-of-form skip -
000600*                      new printer in the Planning office couldn't
000610*                      read the old channel tape.
000620*19/01/1999 vbc -    .02 Y2K - year fields on the print line
000630*                      widened to 4 digits some releases back
000640*                      already, note kept for the audit file.
000650*30/10/2025 rjt - 2.0.00 Reworked for the Ontario RRIF withdrawal
000660*                      planner comparison report - RR013.  Old
000670*                      annuity quotation print layout replaced.
000680*16/11/2025 rjt -    .01 RR013 Comparison section (para ac000)
000690*                      added, including the Top-up vs Minimum
000700*                      terminal-tax saving line the actuaries
000710*                      asked for.
000720*17/03/2026 daw -    .02 RR014 ab005 and ac000 recoded with       RR014   
000730*                      guard-clause GO TOs on the reject/skip
000740*                      cases instead of wrapping the whole
000750*                      paragraph body in an IF.
000760***
000770******************************************************************
000780*********
000790*Copyright Notice.
000800*****************
000810*
000820*This module is part of the Applewood Computers Retirement
000830*Planning
000840*subsystem and remains Copyright (c) Vincent B Coen, 1986-2026 and
000850*later.  It is free software on the same terms as the rest of the
000860*Applewood Computers Accounting System - GNU GPL v3 and later, for
000870*personal and in-house business use, not for resale or hire.  See
000880*the file COPYING distributed with this system for the full text.
000890******************************************************************
000900*********
000910*
000920 environment             division.
000930*================================
000940*
000950 configuration           section.
000960 special-names.
000970     C01                 is Top-Of-Form
000980     class Rr-Alpha-Province   is "A" thru "Z"
000990     UPSI-0              on   status is Rr-Debug-On
001000                         off  status is Rr-Debug-Off.
001010*
001020 input-output            section.
001030 file-control.
001040     select   Scenario-File   assign        "SCENARIO-FILE"
001050                         organization  line sequential
001060                         status        WS-Scenario-Status.
001070*
001080     select   Projection-File assign        "PROJECTION-FILE"
001090                         organization  line sequential
001100                         status        WS-Projection-Status.
001110*
001120     select   Summary-File    assign        "SUMMARY-FILE"
001130                         organization  line sequential
001140                         status        WS-Summary-Status.
001150*
001160     select   Report-File     assign        "REPORT-FILE"
001170                         organization  line sequential
001180                         status        WS-Report-Status.
001190*
001200 data                    division.
001210*================================
001220*
001230 file section.
001240*
001250 fd  Scenario-File.
001260 copy "wsrrscn.cob".
001270*
001280 fd  Projection-File.
001290 copy "wsrrprj.cob".
001300*
001310 fd  Summary-File.
001320 copy "wsrrsum.cob".
001330*
001340 fd  Report-File.
001350 01  RR-Report-Line             pic x(132).
001360*
001370 working-storage         section.
001380*-----------------------
001390 77  Prog-Name               pic x(17) value "RRREPRT (2.0.02)".
001400*
001410 01  WS-File-Status.
001420     03  WS-Scenario-Status         pic xx.
001430     03  WS-Projection-Status       pic xx.
001440     03  WS-Summary-Status          pic xx.
001450     03  WS-Report-Status           pic xx.
001460     03  filler                     pic x(4).
001470 01  WS-Status-Raw redefines WS-File-Status
001480                         pic x(12).
001490*
001500 77  WS-Eof-Flag                    pic x     value "N".
001510     88  Rr-End-Of-Scenarios                  value high-value.
001520*
001530 01  WS-Data.
001540     03  WS-Sub                     pic 99    comp.
001550     03  WS-Year-Sub                pic 99    comp.
001560     03  WS-Strat-Active            pic x     occurs 3.
001570         88  Rr-Strategy-Runs                 value "Y".
001580     03  filler                     pic x(6).
001590*
001600 01  WS-Strategy-Table.
001610     03  filler                     pic x(20) value
001620     "MINIMUM-ONLY".
001630     03  filler                     pic x(20) value
001640     "TOP-UP-TO-OAS".
001650     03  filler                     pic x(20) value
001660     "EMPTY-BY-TARGET".
001670 01  WS-Strategy-Names redefines WS-Strategy-Table.
001680     03  WS-Strategy-Name           pic x(20) occurs 3.
001690*
001700* Comparison-section carry forward, one entry loaded per strategy
001710* as ac000-Report-Strategy works through it - the same table shape
001720* as the strategy name table above, kept apart on purpose so the
001730* values can never leak between the header, detail and comparison
001740* passes.
001750*
001760 01  WS-Compare-Table.
001770     03  WS-Compare-Entry                     occurs 3.
001780         05  WS-Cmp-Year1-Withdrawal   pic 9(9)v99.
001790         05  WS-Cmp-Terminal-Rrif      pic 9(9)v99.
001800         05  WS-Cmp-Terminal-Tax       pic 9(9)v99.
001810     03  filler                        pic x(6).
001820 01  WS-Compare-Raw redefines WS-Compare-Table
001830                         pic x(105).
001840*
001850 77  WS-Saving                       pic s9(9)v99.
001860*
001870* Print image work areas.  Each 01 below is one physical line of
001880* the report, laid out the way pyrgstr's own Payment-Register-
001890* Report lines are - a value-spaced group with named fields at
001900* fixed columns, moved into RR-Report-Line and written as it is.
001910*
001920 01  WS-Header-1                     value spaces.
001930     03  filler                pic x(8)   value "RRIF PLN".
001940     03  filler                pic x(11)  value " - SCENARIO".
001950     03  WS-H1-Scen-Id         pic x(9).
001960     03  filler                pic x(11)  value "START YEAR ".
001970     03  WS-H1-Year            pic 9(4).
001980     03  filler                pic x(5)   value "  AGE".
001990     03  WS-H1-Age             pic zz9.
002000     03  filler                pic x(10)  value "  PROVINCE".
002010     03  WS-H1-Province        pic xx.
002020     03  filler                pic x(59).
002030*
002040 01  WS-Header-2                     value spaces.
002050     03  filler                pic x(13)  value "RRSP BALANCE ".
002060     03  WS-H2-Rrsp            pic zzz,zzz,zz9.99.
002070     03  filler                pic x(10)  value "  HORIZON ".
002080     03  WS-H2-Horizon         pic zz9.
002090     03  filler                pic x(9)   value " RETURN% ".
002100     03  WS-H2-Return          pic z9.99.
002110     03  filler                pic x(12)  value "  INFLATION%".
002120     03  WS-H2-Inflation       pic z9.99.
002130     03  filler                pic x(63).
002140*
002150 01  WS-Strat-Head                   value spaces.
002160     03  filler                pic x(11)  value "STRATEGY - ".
002170     03  WS-Sh-Name            pic x(20).
002180     03  filler                pic x(101).
002190*
002200 01  WS-Col-Head-1                   value spaces.
002210     03  filler                pic x(34) value
002220     " YEAR  AGE   START-RRIF     MIN-WD".
002230     03  filler                pic x(98) value
002240     "    WITHDRAWAL  TOTAL-TAXABLE".
002250*
002260 01  WS-Col-Head-2                   value spaces.
002270     03  filler                pic x(41) value
002280     "   FED-TAX  PROV-TAX  TOTAL-TAX  CLAWBACK".
002290     03  filler                pic x(91) value
002300     "    NET-CASH   END-RRIF        TFSA".
002310*
002320 01  WS-Detail-1                     value spaces.
002330     03  WS-D1-Year            pic 9(4).
002340     03  filler                pic x(2).
002350     03  WS-D1-Age             pic zz9.
002360     03  filler                pic x(2).
002370     03  WS-D1-Start-Rrif      pic zzz,zzz,zz9.99.
002380     03  filler                pic x(2).
002390     03  WS-D1-Min-Wd          pic zz,zzz,zz9.99.
002400     03  filler                pic x(2).
002410     03  WS-D1-Withdrawal      pic zz,zzz,zz9.99.
002420     03  filler                pic x(2).
002430     03  WS-D1-Total-Taxable   pic zzz,zzz,zz9.99.
002440     03  filler                pic x(80).
002450*
002460 01  WS-Detail-2                     value spaces.
002470     03  filler                pic x(3).
002480     03  WS-D2-Fed-Tax         pic zz,zzz,zz9.99.
002490     03  filler                pic x(2).
002500     03  WS-D2-Prov-Tax        pic zz,zzz,zz9.99.
002510     03  filler                pic x(2).
002520     03  WS-D2-Total-Tax       pic zz,zzz,zz9.99.
002530     03  filler                pic x(2).
002540     03  WS-D2-Clawback        pic zz,zz9.99.
002550     03  filler                pic x(2).
002560     03  WS-D2-Net-Cash        pic -zz,zzz,zz9.99.
002570     03  filler                pic x(1).
002580     03  WS-D2-End-Rrif        pic zzz,zzz,zz9.99.
002590     03  filler                pic x(2).
002600     03  WS-D2-Tfsa            pic zzz,zzz,zz9.99.
002610     03  filler                pic x(29).
002620*
002630 01  WS-Strat-Totals-1                value spaces.
002640     03  filler                pic x(20)  value " STRATEGY TOTALS
002650     -  ".
002660     03  filler                pic x(15)  value "TOTAL TAX PAID
002670     ".
002680     03  WS-St1-Total-Tax      pic zzz,zzz,zz9.99.
002690     03  filler                pic x(17)  value "   TERMINAL RRIF
002700     ".
002710     03  WS-St1-Term-Rrif      pic zzz,zzz,zz9.99.
002720     03  filler                pic x(53).
002730*
002740 01  WS-Strat-Totals-2                value spaces.
002750     03  filler                pic x(20)  value "   TERMINAL TAX
002760     EST ".
002770     03  WS-St2-Term-Tax       pic zzz,zzz,zz9.99.
002780     03  filler                pic x(19)  value "   YEARS
002790     CLAWBACK  ".
002800     03  WS-St2-Yrs-Claw       pic z9.
002810     03  filler                pic x(16)  value "  AVG TAX RATE%
002820     ".
002830     03  WS-St2-Avg-Rate       pic zz9.9.
002840     03  filler                pic x(45).
002850*
002860 01  WS-Compare-Head                 value spaces.
002870     03  filler                pic x(28) value "STRATEGY
002880     COMPARISON        ".
002890     03  filler                pic x(104).
002900*
002910 01  WS-Compare-Col-Head             value spaces.
002920     03  filler                pic x(40) value
002930     "STRATEGY               YEAR-1 WITHDRAWAL".
002940     03  filler                pic x(92) value
002950     "   END-HORIZON RRIF   TERMINAL TAX EST".
002960*
002970 01  WS-Compare-Line                 value spaces.
002980     03  WS-Cl-Name            pic x(20).
002990     03  filler                pic x(4).
003000     03  WS-Cl-Year1           pic zz,zzz,zz9.99.
003010     03  filler                pic x(6).
003020     03  WS-Cl-End-Rrif        pic zzz,zzz,zz9.99.
003030     03  filler                pic x(6).
003040     03  WS-Cl-Term-Tax        pic zzz,zzz,zz9.99.
003050     03  filler                pic x(52).
003060*
003070 01  WS-Saving-Line                  value spaces.
003080     03  filler                pic x(49) value
003090     "TERMINAL TAX SAVING - TOP-UP VS MINIMUM-ONLY -  $".
003100     03  WS-Sl-Saving          pic -zzz,zzz,zz9.99.
003110     03  filler                pic x(70).
003120*
003130 77  WS-Blank-Line                   pic x(132) value spaces.
003140*
003150 procedure division.
003160*===================
003170*
003180 aa000-Main-Line             section.
003190***********************************
003200     perform  aa010-Open-Files thru aa010-exit.
003210     perform  ab000-Read-Scenario thru ab000-exit.
003220     perform  ab005-Report-Scenarios thru ab005-exit
003230              until Rr-End-Of-Scenarios.
003240     perform  aa020-Close-Files thru aa020-exit.
003250     stop     run.
003260*
003270 aa000-Exit.  exit section.
003280*
003290 aa010-Open-Files            section.
003300***********************************
003310     open     input  Scenario-File.
003320     open     input  Projection-File.
003330     open     input  Summary-File.
003340     open     output Report-File.
003350*
003360 aa010-Exit.  exit section.
003370*
003380 aa020-Close-Files           section.
003390***********************************
003400     close    Scenario-File.
003410     close    Projection-File.
003420     close    Summary-File.
003430     close    Report-File.
003440*
003450 aa020-Exit.  exit section.
003460*
003470 ab000-Read-Scenario         section.
003480***********************************
003490     read     Scenario-File
003500         at end
003510              move     high-value to WS-Eof-Flag
003520     end-read.
003530*
003540 ab000-Exit.  exit section.
003550*
003560 ab005-Report-Scenarios      section.
003570***********************************
003580*RR012 - RRSIMUL never wrote projection/summary records for a
003590*non-ON scenario, so there is nothing here to print either - skip
003600*straight past it to the next scenario read.
003610     if       Scn-Province not = "ON"
003620              go to    ab005-Next.                                RR014   
003630*
003640     move     "Y" to WS-Strat-Active (1).
003650     move     "Y" to WS-Strat-Active (2).
003660     if       Scn-Target-Deplete-Age > 0
003670              move     "Y" to WS-Strat-Active (3)
003680     else
003690              move     "N" to WS-Strat-Active (3)
003700     end-if.
003710     perform  ab010-Print-Header thru ab010-exit.
003720     perform  ac000-Report-Strategy thru ac000-exit
003730              varying WS-Sub from 1 by 1 until WS-Sub > 3.
003740     perform  ad000-Comparison-Section thru ad000-exit.
003750*
003760 ab005-Next.
003770     perform  ab000-Read-Scenario thru ab000-exit.
003780*
003790 ab005-Exit.  exit section.
003800*
003810 ab010-Print-Header          section.
003820***********************************
003830     move     spaces to WS-H1-Scen-Id.
003840     move     Scn-Id                to WS-H1-Scen-Id.
003850     move     Scn-Start-Year        to WS-H1-Year.
003860     move     Scn-Age               to WS-H1-Age.
003870     move     Scn-Province          to WS-H1-Province.
003880     write    RR-Report-Line from WS-Header-1
003890              after advancing Top-Of-Form.
003900*
003910     move     Scn-Rrsp-Balance      to WS-H2-Rrsp.
003920     move     Scn-Horizon-Years     to WS-H2-Horizon.
003930     move     Scn-Expect-Return-Pct to WS-H2-Return.
003940     move     Scn-Inflation-Pct     to WS-H2-Inflation.
003950     write    RR-Report-Line from WS-Header-2.
003960     write    RR-Report-Line from WS-Blank-Line.
003970*
003980 ab010-Exit.  exit section.
003990*
004000 ac000-Report-Strategy       section.
004010***********************************
004020*Strategy 3 (Empty-by-target-age) isn't run for every scenario -
004030*skip straight past a strategy RRSIMUL never wrote anything for.
004040     if       not Rr-Strategy-Runs (WS-Sub)
004050              go to    ac000-Exit.                                RR014   
004060*
004070     move     WS-Strategy-Name (WS-Sub) to WS-Sh-Name.
004080     write    RR-Report-Line from WS-Strat-Head.
004090     write    RR-Report-Line from WS-Col-Head-1.
004100     write    RR-Report-Line from WS-Col-Head-2.
004110     perform  ac010-Print-Detail-Line thru ac010-exit
004120              varying WS-Year-Sub from 1 by 1
004130              until WS-Year-Sub > Scn-Horizon-Years.
004140     read     Summary-File
004150              at end move high-value to WS-Eof-Flag
004160     end-read.
004170     move     Sum-Terminal-Rrif    to WS-Cmp-Terminal-Rrif
004180     (WS-Sub).
004190     move     Sum-Terminal-Tax-Est to WS-Cmp-Terminal-Tax
004200     (WS-Sub).
004210     perform  ac030-Print-Strategy-Totals thru ac030-exit.
004220     write    RR-Report-Line from WS-Blank-Line.
004230*
004240 ac000-Exit.  exit section.
004250*
004260 ac010-Print-Detail-Line     section.
004270***********************************
004280     read     Projection-File
004290         at end
004300              move     high-value to WS-Eof-Flag
004310     end-read.
004320     if       WS-Year-Sub = 1
004330              move     Prj-Withdrawal to WS-Cmp-Year1-Withdrawal
004340              (WS-Sub)
004350     end-if.
004360*
004370     move     Prj-Year          to WS-D1-Year.
004380     move     Prj-Age           to WS-D1-Age.
004390     move     Prj-Start-Rrif    to WS-D1-Start-Rrif.
004400     move     Prj-Min-Withdrawal to WS-D1-Min-Wd.
004410     move     Prj-Withdrawal    to WS-D1-Withdrawal.
004420     move     Prj-Total-Taxable to WS-D1-Total-Taxable.
004430     write    RR-Report-Line from WS-Detail-1.
004440*
004450     move     Prj-Federal-Tax    to WS-D2-Fed-Tax.
004460     move     Prj-Provincial-Tax to WS-D2-Prov-Tax.
004470     move     Prj-Total-Tax      to WS-D2-Total-Tax.
004480     move     Prj-Oas-Clawback   to WS-D2-Clawback.
004490     move     Prj-Net-Cash       to WS-D2-Net-Cash.
004500     move     Prj-End-Rrif       to WS-D2-End-Rrif.
004510     move     Prj-Tfsa-Balance   to WS-D2-Tfsa.
004520     write    RR-Report-Line from WS-Detail-2.
004530*
004540 ac010-Exit.  exit section.
004550*
004560 ac030-Print-Strategy-Totals section.
004570***********************************
004580     move     Sum-Total-Tax-Paid    to WS-St1-Total-Tax.
004590     move     Sum-Terminal-Rrif     to WS-St1-Term-Rrif.
004600     write    RR-Report-Line from WS-Strat-Totals-1.
004610*
004620     move     Sum-Terminal-Tax-Est  to WS-St2-Term-Tax.
004630     move     Sum-Years-Oas-Clawback to WS-St2-Yrs-Claw.
004640     move     Sum-Avg-Tax-Rate-Pct  to WS-St2-Avg-Rate.
004650     write    RR-Report-Line from WS-Strat-Totals-2.
004660*
004670 ac030-Exit.  exit section.
004680*
004690 ad000-Comparison-Section    section.
004700***********************************
004710     write    RR-Report-Line from WS-Compare-Head.
004720     write    RR-Report-Line from WS-Compare-Col-Head.
004730     perform  ad010-Print-Compare-Line thru ad010-exit
004740              varying WS-Sub from 1 by 1 until WS-Sub > 3.
004750*
004760     compute  WS-Saving = WS-Cmp-Terminal-Tax (1) -
004770     WS-Cmp-Terminal-Tax (2).
004780     move     WS-Saving to WS-Sl-Saving.
004790     write    RR-Report-Line from WS-Saving-Line.
004800     write    RR-Report-Line from WS-Blank-Line.
004810     write    RR-Report-Line from WS-Blank-Line.
004820*
004830 ad000-Exit.  exit section.
004840*
004850 ad010-Print-Compare-Line    section.
004860***********************************
004870     if       Rr-Strategy-Runs (WS-Sub)
004880              move     WS-Strategy-Name (WS-Sub)        to
004890              WS-Cl-Name
004900              move     WS-Cmp-Year1-Withdrawal (WS-Sub)  to
004910              WS-Cl-Year1
004920              move     WS-Cmp-Terminal-Rrif (WS-Sub)     to
004930              WS-Cl-End-Rrif
004940              move     WS-Cmp-Terminal-Tax (WS-Sub)      to
004950              WS-Cl-Term-Tax
004960              write    RR-Report-Line from WS-Compare-Line
004970     end-if.
004980*
004990 ad010-Exit.  exit section.
005000*
