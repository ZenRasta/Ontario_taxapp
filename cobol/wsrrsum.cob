000010********************************************
000020*                                         *
000030* Record Definition For RRIF Strategy     *
000040*      Summary File                      *
000050*                                         *
000060*    Line sequential, fixed width fields, *
000070*    one record per strategy per scenario.*
000080********************************************
000090* Record length 64 bytes (59 data + 5 filler).
000100*
000110*04/03/26 rjt - RR002 Created for RRIF withdrawal planner
000120*conversion.
000130*
000140 01  RR-Summary-Record.
000150     03  Sum-Strategy          pic x(20).
000160     03  Sum-Money-Group.
000170         05  Sum-Total-Tax-Paid    pic 9(9)v99.
000180         05  Sum-Terminal-Rrif     pic 9(9)v99.
000190         05  Sum-Terminal-Tax-Est  pic 9(9)v99.
000200     03  Sum-Years-Oas-Clawback pic 9(2).
000210     03  Sum-Avg-Tax-Rate-Pct   pic 9(3)v9.
000220     03  filler                 pic x(5).
000230*
